000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNVGRUP.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE - GROUP-SVC. IT CREATES A
001100*               GROUP (AND THE CREATOR'S ADMIN MEMBERSHIP), JOINS
001200*               A USER TO A GROUP (WITH EXISTENCE AND IDEMPOTENT-
001300*               JOIN CHECKS), AND LISTS GROUPS - ALL GROUPS, A
001400*               USER'S GROUPS, A USER'S ADMIN GROUPS, AND A GIVEN
001500*               GROUP'S MEMBER ROSTER WITH ROLES. IT SEARCHES AND
001600*               MUTATES THE IN-MEMORY GROUP AND MEMBERSHIP TABLES
001700*               (AND READS THE USER TABLE) OWNED BY SCNBATCH AND
001800*               PASSED IN AS THE SECOND CALL PARAMETER.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002400*                           - INITIAL VERSION - CREATE/JOIN.
002500*----------------------------------------------------------------*
002600* SCN0011 21/01/1996 MATWEE - ADD B300/B400/B500 GROUP LISTING
002700*                             ENTRY POINTS FOR THE DASHBOARD FEED.
002800*----------------------------------------------------------------*
002900* SCN0019 14/03/2024 VENL29 - GROUP-NUMBER ADDED TO THE CREATE
003000*                             PAYLOAD FOR REGISTRAR CROSS-
003100*                             REFERENCE - REQ#SC-233.
003200*----------------------------------------------------------------*
003300* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - NO DATE FIELDS ON THE
003400*                             GROUP OR MEMBERSHIP RECORD. NO
003500*                             CHANGE REQUIRED. SIGNED OFF.
003600*----------------------------------------------------------------*
003700* SCN0035 11/07/2024 ACNFAM - ADD B600-GROUP-MEMBERS ROSTER ENTRY
003800*                             POINT FOR THE END-OF-JOB REPORT -
003900*                             REQ#SC-286.
004000*----------------------------------------------------------------*
004100* SCN0042 09/08/2024 RENL29 - EDIT THE CALL COUNT ON THE SERVICE
004200*                             TRACE DISPLAY - REQ#SC-319.
004250*----------------------------------------------------------------*
004260* SCN0047 09/08/2024 RENL29 - ADD SCNBATCH D400 SO B400/B500 ARE
004270*                             DRIVEN PER USER ON FILE AND THEIR
004280*                             GROUP LISTS ACTUALLY APPEAR ON THE
004290*                             END-OF-JOB REPORT - REQ#SC-318.
004300*================================================================
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                      PIC X(24) VALUE
006500     "** PROGRAM SCNVGRUP **".
006600
006700 77  WK-N-VGRUP-IDX              PIC 9(05) COMP VALUE ZERO.
006800 77  WK-N-VGRUP-FOUND-IDX        PIC 9(05) COMP VALUE ZERO.
006900 77  WK-N-VGRUP-USER-IDX         PIC 9(05) COMP VALUE ZERO.
007000 77  WK-N-VGRUP-MBR-IDX          PIC 9(05) COMP VALUE ZERO.
007100 77  WK-N-VGRUP-CALL-CT          PIC 9(05) COMP VALUE ZERO.       SC-315 
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WS-VGRUP-FLAG               PIC X(01).
007500     88  WS-VGRUP-FOUND                      VALUE "Y".
007600     88  WS-VGRUP-NOT-FOUND                  VALUE "N".
007700
007800 01  WS-VGRUP-USR-FLAG           PIC X(01).
007900     88  WS-VGRUP-USER-FOUND                 VALUE "Y".
008000     88  WS-VGRUP-USER-NOT-FOUND             VALUE "N".
008100
008200 01  WK-N-VGRUP-NUMBER-ALT.
008300     05  WK-N-VGRUP-NUM-HI       PIC 9(05).
008400     05  WK-N-VGRUP-NUM-LO       PIC 9(04).
008500
008600 01  WK-N-VGRUP-NUMBER-NUM REDEFINES WK-N-VGRUP-NUMBER-ALT
008700                                   PIC 9(09).
008800
008900 01  WK-C-VGRUP-KEY-ALT.
009000     05  WK-C-VGRUP-KEY-ID       PIC X(50).
009100 01  WK-C-VGRUP-KEY-PAD REDEFINES WK-C-VGRUP-KEY-ALT.
009200     05  WK-C-VGRUP-KEY-ID-1     PIC X(40).
009300     05  FILLER                  PIC X(10).
009400
009500 01  WK-N-VGRUP-CALL-CT-ALT.                                      SC-315 
009600     05  WK-N-VGRUP-CALL-CT-EDIT PIC ZZZZ9.                       SC-315 
009700
009800 01  WK-N-VGRUP-CALL-CT-NUM REDEFINES WK-N-VGRUP-CALL-CT-ALT      SC-315 
009900                                   PIC 9(05).                     SC-315 
010000
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200
010300 EJECT
010400 LINKAGE SECTION.
010500*****************
010600     COPY SCNGCOM.
010700     COPY SCNMAST.
010800
010900 EJECT
011000****************************************************
011100 PROCEDURE DIVISION USING WK-C-VGRUP-RECORD
011200                           SCN-MASTER-AREA.
011300****************************************************
011400 MAIN-MODULE.
011500     MOVE SPACES                 TO WK-C-VGRUP-RSLT.
011600     MOVE SPACES                 TO WK-C-VGRUP-REASON.
011700     MOVE ZERO                   TO WK-C-VGRUP-OUT-ID.
011800     ADD  1                      TO WK-N-VGRUP-CALL-CT.           SC-315 
011900     MOVE WK-N-VGRUP-CALL-CT     TO WK-N-VGRUP-CALL-CT-NUM.       SC-315 
012000
012100     EVALUATE WK-C-VGRUP-FUNCTION
012200        WHEN "CREATE  "
012300           PERFORM B100-CREATE-GROUP
012400              THRU B199-CREATE-GROUP-EX
012500        WHEN "JOIN    "
012600           PERFORM B200-JOIN-GROUP
012700              THRU B299-JOIN-GROUP-EX
012800        WHEN "ALLGRUPS"
012900           PERFORM B300-ALL-GROUPS
013000              THRU B399-ALL-GROUPS-EX
013100        WHEN "USRGRUPS"
013200           PERFORM B400-GROUPS-FOR-USER
013300              THRU B499-GROUPS-FOR-USER-EX
013400        WHEN "ADMGRUPS"
013500           PERFORM B500-ADMIN-GROUPS-FOR-USER
013600              THRU B599-ADMIN-GROUPS-FOR-USER-EX
013700        WHEN "ROSTER  "
013800           PERFORM B600-GROUP-MEMBERS
013900              THRU B699-GROUP-MEMBERS-EX
014000        WHEN OTHER
014100           MOVE "REJECTED"        TO WK-C-VGRUP-RSLT
014200           MOVE "Unknown group service function"
014300                                  TO WK-C-VGRUP-REASON
014400     END-EVALUATE.
014500
014600     DISPLAY "SCNVGRUP - CALL NUMBER " WK-N-VGRUP-CALL-CT-EDIT    SC-315 
014700              " - " WK-C-VGRUP-RSLT.
014800
014900     GOBACK.
015000
015100*----------------------------------------------------------------*
015200* B100 - CREATE GROUP (TXN-CODE MKGROUP) - RULE G1.
015300*----------------------------------------------------------------*
015400 B100-CREATE-GROUP.
015500*----------------------------------------------------------------*
015600     ADD     1                    TO SCN-GROUP-TAB-NEXT-ID.
015700     ADD     1                    TO SCN-GROUP-TAB-COUNT.
015800
015900     MOVE    SCN-GROUP-TAB-NEXT-ID
016000                         TO SCN-GRP-ID     (SCN-GROUP-TAB-COUNT).
016100     MOVE    WK-C-VGRUP-NAME
016200                         TO SCN-GRP-NAME   (SCN-GROUP-TAB-COUNT).
016300     MOVE    WK-C-VGRUP-DESC
016400                         TO SCN-GRP-DESC   (SCN-GROUP-TAB-COUNT).
016500     MOVE    WK-C-VGRUP-NUMBER    TO WK-N-VGRUP-NUMBER-NUM.
016600     MOVE    WK-N-VGRUP-NUMBER-NUM
016700                         TO SCN-GRP-NUMBER (SCN-GROUP-TAB-COUNT).
016800     MOVE    WK-C-VGRUP-INVITE
016900                         TO SCN-GRP-INVITE (SCN-GROUP-TAB-COUNT).
017000
017100*                                RULE G1 - CREATOR'S MEMBERSHIP.
017200     ADD     1                    TO SCN-MEMBER-TAB-COUNT.
017300     MOVE    WK-C-VGRUP-USER-ID
017400                TO SCN-MBR-USER-ID-VAL (SCN-MEMBER-TAB-COUNT).
017500     MOVE    SCN-GROUP-TAB-NEXT-ID
017600                TO SCN-MBR-GROUP-ID    (SCN-MEMBER-TAB-COUNT).
017700     MOVE    "admin     "
017800                TO SCN-MBR-ROLE-VAL    (SCN-MEMBER-TAB-COUNT).
017900
018000     MOVE    SCN-GROUP-TAB-NEXT-ID TO WK-C-VGRUP-OUT-ID.
018100     MOVE    "ACCEPTED"           TO WK-C-VGRUP-RSLT.
018200
018300*----------------------------------------------------------------*
018400 B199-CREATE-GROUP-EX.
018500*----------------------------------------------------------------*
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900* B200 - JOIN GROUP (TXN-CODE JOINGRP) - RULES G2, G3, G4.
019000*----------------------------------------------------------------*
019100 B200-JOIN-GROUP.
019200*----------------------------------------------------------------*
019300     PERFORM B210-EDIT-JOIN-EXISTENCE
019400        THRU B219-EDIT-JOIN-EXISTENCE-EX.
019500     IF      WK-C-VGRUP-RSLT = "REJECTED"
019600             GO TO B299-JOIN-GROUP-EX.
019700
019800     PERFORM B220-FIND-MEMBERSHIP
019900        THRU B229-FIND-MEMBERSHIP-EX.
020000     IF      WS-VGRUP-FOUND
020100*                                RULE G3 - IDEMPOTENT JOIN.
020200             MOVE WK-C-VGRUP-GROUP-ID TO WK-C-VGRUP-OUT-ID
020300             MOVE "ACCEPTED"      TO WK-C-VGRUP-RSLT
020400             GO TO B299-JOIN-GROUP-EX.
020500
020600*                                RULE G4 - DEFAULT ROLE.
020700     ADD     1                    TO SCN-MEMBER-TAB-COUNT.
020800     MOVE    WK-C-VGRUP-USER-ID
020900                TO SCN-MBR-USER-ID-VAL (SCN-MEMBER-TAB-COUNT).
021000     MOVE    WK-C-VGRUP-GROUP-ID
021100                TO SCN-MBR-GROUP-ID    (SCN-MEMBER-TAB-COUNT).
021200     MOVE    "member    "
021300                TO SCN-MBR-ROLE-VAL    (SCN-MEMBER-TAB-COUNT).
021400
021500     MOVE    WK-C-VGRUP-GROUP-ID  TO WK-C-VGRUP-OUT-ID.
021600     MOVE    "ACCEPTED"           TO WK-C-VGRUP-RSLT.
021700
021800*----------------------------------------------------------------*
021900 B299-JOIN-GROUP-EX.
022000*----------------------------------------------------------------*
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* B210 - RULE G2 - BOTH THE USER AND THE GROUP MUST EXIST.
022500*----------------------------------------------------------------*
022600 B210-EDIT-JOIN-EXISTENCE.
022700*----------------------------------------------------------------*
022800     SET     WS-VGRUP-USER-NOT-FOUND TO TRUE.
022900     MOVE    ZERO                 TO WK-N-VGRUP-USER-IDX.
023000     MOVE    WK-C-VGRUP-USER-ID   TO WK-C-VGRUP-KEY-ALT.
023100
023200 B211-EDIT-JOIN-USER-LOOP.
023300     ADD     1                    TO WK-N-VGRUP-USER-IDX.
023400     IF      WK-N-VGRUP-USER-IDX > SCN-USER-TAB-COUNT
023500             GO TO B212-EDIT-JOIN-USER-DONE.
023600
023700     IF      SCN-USER-ID-VAL (WK-N-VGRUP-USER-IDX)
023800                         = WK-C-VGRUP-KEY-ID-1 (1:36)
023900             SET  WS-VGRUP-USER-FOUND TO TRUE
024000             GO TO B212-EDIT-JOIN-USER-DONE.
024100
024200     GO TO   B211-EDIT-JOIN-USER-LOOP.
024300
024400 B212-EDIT-JOIN-USER-DONE.
024500     IF      WS-VGRUP-USER-NOT-FOUND
024600             MOVE "REJECTED"      TO WK-C-VGRUP-RSLT
024700             STRING "User with id " DELIMITED BY SIZE
024800                    WK-C-VGRUP-USER-ID DELIMITED BY SPACE
024900                    " does not exist" DELIMITED BY SIZE
025000                    INTO WK-C-VGRUP-REASON
025100             GO TO B219-EDIT-JOIN-EXISTENCE-EX.
025200
025300     SET     WS-VGRUP-NOT-FOUND   TO TRUE.
025400     MOVE    ZERO                 TO WK-N-VGRUP-IDX.
025500
025600 B213-EDIT-JOIN-GRP-LOOP.
025700     ADD     1                    TO WK-N-VGRUP-IDX.
025800     IF      WK-N-VGRUP-IDX > SCN-GROUP-TAB-COUNT
025900             GO TO B214-EDIT-JOIN-GRP-DONE.
026000
026100     IF      SCN-GRP-ID (WK-N-VGRUP-IDX) = WK-C-VGRUP-GROUP-ID
026200             SET  WS-VGRUP-FOUND  TO TRUE
026300             GO TO B214-EDIT-JOIN-GRP-DONE.
026400
026500     GO TO   B213-EDIT-JOIN-GRP-LOOP.
026600
026700 B214-EDIT-JOIN-GRP-DONE.
026800     IF      WS-VGRUP-NOT-FOUND
026900             MOVE "REJECTED"      TO WK-C-VGRUP-RSLT
027000             STRING "Group with id " DELIMITED BY SIZE
027100                    WK-C-VGRUP-GROUP-ID DELIMITED BY SIZE
027200                    " does not exist" DELIMITED BY SIZE
027300                    INTO WK-C-VGRUP-REASON.
027400
027500*----------------------------------------------------------------*
027600 B219-EDIT-JOIN-EXISTENCE-EX.
027700*----------------------------------------------------------------*
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100* B220 - RULE G3 - LOCATE AN EXISTING MEMBERSHIP FOR (USER-ID,
028200*        GROUP-ID).
028300*----------------------------------------------------------------*
028400 B220-FIND-MEMBERSHIP.
028500*----------------------------------------------------------------*
028600     SET     WS-VGRUP-NOT-FOUND   TO TRUE.
028700     MOVE    ZERO                 TO WK-N-VGRUP-MBR-IDX.
028800
028900 B221-FIND-MEMBERSHIP-LOOP.
029000     ADD     1                    TO WK-N-VGRUP-MBR-IDX.
029100     IF      WK-N-VGRUP-MBR-IDX > SCN-MEMBER-TAB-COUNT
029200             GO TO B229-FIND-MEMBERSHIP-EX.
029300
029400     IF      SCN-MBR-USER-ID-VAL (WK-N-VGRUP-MBR-IDX)
029500                         = WK-C-VGRUP-USER-ID (1:40)
029600       AND   SCN-MBR-GROUP-ID (WK-N-VGRUP-MBR-IDX)
029700                         = WK-C-VGRUP-GROUP-ID
029800             SET  WS-VGRUP-FOUND  TO TRUE
029900             MOVE WK-N-VGRUP-MBR-IDX TO WK-N-VGRUP-FOUND-IDX
030000             GO TO B229-FIND-MEMBERSHIP-EX.
030100
030200     GO TO   B221-FIND-MEMBERSHIP-LOOP.
030300
030400*----------------------------------------------------------------*
030500 B229-FIND-MEMBERSHIP-EX.
030600*----------------------------------------------------------------*
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000* B300 - ALL GROUPS - NO FILTERING. THE CALLER WALKS SCN-GROUP-TAB
031100*        DIRECTLY THROUGH SCN-MASTER-AREA; THIS ENTRY POINT ONLY
031200*        HANDS BACK THE CURRENT ON-FILE COUNT.
031300*----------------------------------------------------------------*
031400 B300-ALL-GROUPS.
031500*----------------------------------------------------------------*
031600     MOVE    SCN-GROUP-TAB-COUNT  TO WK-C-VGRUP-OUT-ID.
031700     MOVE    "ACCEPTED"           TO WK-C-VGRUP-RSLT.
031800
031900*----------------------------------------------------------------*
032000 B399-ALL-GROUPS-EX.
032100*----------------------------------------------------------------*
032200     EXIT.
032300
032400*----------------------------------------------------------------*
032500* B400 - GROUPS FOR USER - IF THE USER DOES NOT EXIST RETURN AN
032600*        EMPTY SET (THE CALLER TESTS WK-C-VGRUP-RSLT AND SKIPS     SC-318
032650*        THE WALK OF SCN-MEMBER-TAB WHEN REJECTED). DRIVEN ONCE    SC-318
032660*        PER USER ON FILE BY SCNBATCH D400, WHICH THEN WALKS       SC-318
032670*        SCN-MEMBER-TAB FOR THAT USER'S GROUP IDS - REQ#SC-318.    SC-318
032800*----------------------------------------------------------------*
032900 B400-GROUPS-FOR-USER.
033000*----------------------------------------------------------------*
033100     SET     WS-VGRUP-USER-NOT-FOUND TO TRUE.
033200     MOVE    ZERO                 TO WK-N-VGRUP-USER-IDX.
033300
033400 B401-GROUPS-FOR-USER-LOOP.
033500     ADD     1                    TO WK-N-VGRUP-USER-IDX.
033600     IF      WK-N-VGRUP-USER-IDX > SCN-USER-TAB-COUNT
033700             GO TO B402-GROUPS-FOR-USER-DONE.
033800
033900     IF      SCN-USER-ID-VAL (WK-N-VGRUP-USER-IDX)
034000                         = WK-C-VGRUP-USER-ID (1:36)
034100             SET  WS-VGRUP-USER-FOUND TO TRUE
034200             GO TO B402-GROUPS-FOR-USER-DONE.
034300
034400     GO TO   B401-GROUPS-FOR-USER-LOOP.
034500
034600 B402-GROUPS-FOR-USER-DONE.
034700     IF      WS-VGRUP-USER-NOT-FOUND
034800             MOVE "REJECTED"      TO WK-C-VGRUP-RSLT
034900             MOVE "User not found"
035000                                  TO WK-C-VGRUP-REASON
035100             GO TO B499-GROUPS-FOR-USER-EX.
035200
035300     MOVE    "ACCEPTED"           TO WK-C-VGRUP-RSLT.
035400
035500*----------------------------------------------------------------*
035600 B499-GROUPS-FOR-USER-EX.
035700*----------------------------------------------------------------*
035800     EXIT.
035900
036000*----------------------------------------------------------------*
036100* B500 - RULE G5 - ADMIN GROUPS FOR USER. SAME EXISTENCE CHECK AS
036200*        B400; THE ADMIN-ROLE FILTER ITSELF IS APPLIED BY THE
036250*        CALLER (SCNBATCH D400) WHILE WALKING SCN-MEMBER-TAB       SC-318
036260*        (TESTS SCN-MBR-ROLE-VAL = 'admin     ') - REQ#SC-318.     SC-318
036500*----------------------------------------------------------------*
036600 B500-ADMIN-GROUPS-FOR-USER.
036700*----------------------------------------------------------------*
036800     PERFORM B400-GROUPS-FOR-USER
036900        THRU B499-GROUPS-FOR-USER-EX.
037000
037100*----------------------------------------------------------------*
037200 B599-ADMIN-GROUPS-FOR-USER-EX.
037300*----------------------------------------------------------------*
037400     EXIT.
037500
037600*----------------------------------------------------------------*
037700* B600 - GROUP MEMBERS (ROSTER) - RULE G6 (MEMBER COUNT). ERROR
037800*        IF THE GROUP DOES NOT EXIST; OTHERWISE THE CALLER WALKS
037900*        SCN-MEMBER-TAB FOR THE MATCHING GROUP-ID TO LIST EACH
038000*        MEMBER'S USER ID, USERNAME, EMAIL AND ROLE, AND COUNTS
038100*        THE MATCHES FOR G6.
038200*----------------------------------------------------------------*
038300 B600-GROUP-MEMBERS.
038400*----------------------------------------------------------------*
038500     SET     WS-VGRUP-NOT-FOUND   TO TRUE.
038600     MOVE    ZERO                 TO WK-N-VGRUP-IDX.
038700
038800 B601-GROUP-MEMBERS-LOOP.
038900     ADD     1                    TO WK-N-VGRUP-IDX.
039000     IF      WK-N-VGRUP-IDX > SCN-GROUP-TAB-COUNT
039100             GO TO B602-GROUP-MEMBERS-DONE.
039200
039300     IF      SCN-GRP-ID (WK-N-VGRUP-IDX) = WK-C-VGRUP-GROUP-ID
039400             SET  WS-VGRUP-FOUND  TO TRUE
039500             GO TO B602-GROUP-MEMBERS-DONE.
039600
039700     GO TO   B601-GROUP-MEMBERS-LOOP.
039800
039900 B602-GROUP-MEMBERS-DONE.
040000     IF      WS-VGRUP-NOT-FOUND
040100             MOVE "REJECTED"      TO WK-C-VGRUP-RSLT
040200             STRING "Group with id " DELIMITED BY SIZE
040300                    WK-C-VGRUP-GROUP-ID DELIMITED BY SIZE
040400                    " does not exist" DELIMITED BY SIZE
040500                    INTO WK-C-VGRUP-REASON
040600             GO TO B699-GROUP-MEMBERS-EX.
040700
040800     MOVE    "ACCEPTED"           TO WK-C-VGRUP-RSLT.
040900
041000*----------------------------------------------------------------*
041100 B699-GROUP-MEMBERS-EX.
041200*----------------------------------------------------------------*
041300     EXIT.
041400
041500******************************************************************
