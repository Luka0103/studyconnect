000100*****************************************************************
000200* SCNTRN.cpy
000300* WORKING STORAGE / FILE FORMAT FOR TRANSACTS INPUT RECORD.
000400* IT WILL BE USED IN THE STUDYCONNECT RULE ENGINE BATCH DRIVER.
000500*****************************************************************
000600* MODIFICATION HISTORY                                          *
000700*****************************************************************
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------  ---------  ------  ---------------------------------- *
001000* SCN001  09/11/23   RENL29 - STUDYCONNECT RULE ENGINE PHASE 1  *
001100*                      - INITIAL VERSION - 6 TRANSACTION CODES  *
001200*------  ---------  ------  ---------------------------------- *
001300* SCN018  11/03/24   VENL29 - ADD SCN-MG-PAYLOAD NUMBER FIELD   *
001400*                      FOR GROUP-NUMBER CROSS-REFERENCE         *
001500*****************************************************************
001600 05  SCN-TRN-HEADER.
001700     10  SCN-TRN-CODE              PIC X(08).
001800*                                TXN-CODE - SEE SCN-TRN-CODE-X
001900*                                BELOW FOR THE VALID VALUES
002000     10  SCN-TRN-USER-ID.
002100         15  SCN-TRN-USER-ID-VAL   PIC X(40).
002200         15  FILLER                PIC X(10).
002300*                                TXN-USER-ID - ACTING USER
002400     10  SCN-TRN-KEY               PIC 9(09).
002500*                                TXN-KEY - TARGET TASK/GROUP ID
002600 05  SCN-TRN-PAYLOAD               PIC X(560).
002700*
002800* TAG REGUSER - REGISTER A NEW USER
002900*
003000 05  SCN-RU-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
003100     10  SCN-RU-USERNAME           PIC X(100).
003200     10  SCN-RU-EMAIL              PIC X(150).
003300     10  SCN-RU-BIRTHDT            PIC 9(008).
003400     10  SCN-RU-FACULTY            PIC X(100).
003500     10  SCN-RU-PASSWORD           PIC X(030).
003600     10  FILLER                    PIC X(172).
003700*
003800* TAG UPDUSER - UPDATE AN EXISTING USER. SPACES/99999999 MEAN
003900* "NOT SUPPLIED - LEAVE AS IS".
004000*
004100 05  SCN-UU-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
004200     10  SCN-UU-USERNAME           PIC X(100).
004300     10  SCN-UU-EMAIL              PIC X(150).
004400     10  SCN-UU-FACULTY            PIC X(100).
004500     10  SCN-UU-BIRTHDT            PIC 9(008).
004600     10  FILLER                    PIC X(202).
004700*
004800* TAG MKGROUP - CREATE A NEW GROUP. SCN-TRN-USER-ID IS THE
004900* CREATOR, WHO BECOMES ITS FIRST ADMIN MEMBER.
005000*
005100 05  SCN-MG-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
005200     10  SCN-MG-NAME               PIC X(150).
005300     10  SCN-MG-DESC               PIC X(200).
005400     10  SCN-MG-NUMBER             PIC 9(009).
005500     10  SCN-MG-INVITE             PIC X(200).
005600     10  FILLER                    PIC X(001).
005700*
005800* TAG JOINGRP - JOIN A GROUP. SCN-TRN-KEY IS THE GROUP ID AND
005900* SCN-TRN-USER-ID IS THE JOINING USER. NO PAYLOAD FIELDS.
006000*
006100 05  SCN-JG-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
006200     10  FILLER                    PIC X(560).
006300*
006400* TAG MKTASK - CREATE A NEW TASK. SCN-TRN-USER-ID IS THE OWNER.
006500*
006600 05  SCN-MT-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
006700     10  SCN-MT-TITLE              PIC X(150).
006800     10  SCN-MT-DEADLN             PIC 9(008).
006900     10  SCN-MT-KIND               PIC X(050).
007000     10  SCN-MT-PRIO               PIC X(010).
007100     10  SCN-MT-ASSIGNE            PIC X(050).
007200     10  SCN-MT-NOTES              PIC X(200).
007300     10  SCN-MT-GROUP-ID           PIC 9(009).
007400     10  FILLER                    PIC X(083).
007500*
007600* TAG UPDTASK - UPDATE AN EXISTING TASK (SCN-TRN-KEY). SPACES/
007700* 999999999/99999999 MEAN "NOT SUPPLIED - LEAVE AS IS".
007800*
007900 05  SCN-UT-PAYLOAD REDEFINES SCN-TRN-PAYLOAD.
008000     10  SCN-UT-STATUS             PIC X(012).
008100     10  SCN-UT-PROGRSS            PIC 9(003).
008200     10  SCN-UT-PRIO               PIC X(010).
008300     10  SCN-UT-DEADLN             PIC 9(008).
008400     10  SCN-UT-ASSIGNE            PIC X(050).
008500     10  SCN-UT-NOTES              PIC X(200).
008600     10  FILLER                    PIC X(277).
