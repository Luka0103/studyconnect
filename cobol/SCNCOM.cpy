000100* SCNCOM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* TAG     NAME    DATE        DESCRIPTION
000600* --------------------------------------------------------------------------
000700* SCN0001 RENL29  09/11/2023  - STUDYCONNECT RULE ENGINE - PHASE 1
000800*                               - COMMON WORK AREA FOR FILE STATUS AND
000900*                                 RUN SWITCHES, SHARED BY ALL PROGRAMS
001000* --------------------------------------------------------------------------
001100 01  WK-C-COMMON.
001200     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001300         88  WK-C-SUCCESSFUL                     VALUE "00".
001400         88  WK-C-RECORD-NOT-FOUND                VALUE "23".
001500         88  WK-C-AT-END                          VALUE "10".
001600         88  WK-C-DUPLICATE-KEY                   VALUE "22".
001700     05  WK-C-RUN-DATE                PIC 9(08) VALUE ZERO.
001800*                                CURRENT BUSINESS DATE - JOB PARM,
001900*                                NOT THE WALL CLOCK (SEE SCNXPARM)
002000     05  WK-C-ABORT-SW                PIC X(01) VALUE "N".
002100         88  WK-C-ABORT-RUN                       VALUE "Y".
002200     05  FILLER                       PIC X(05).
