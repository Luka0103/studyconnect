000100*****************************************************************
000200* SCNGRP.cpy
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCN0001 09/11/2023 RENL29  INITIAL VERSION
000700* SCN0019 14/03/2024 VENL29  GROUP-NUMBER ADDED FOR REGISTRAR
000800*                            CROSS-REFERENCE - REQ#SC-233
000900*****************************************************************
001000*
001100 05  SCN-GROUP-RECORD               PIC X(577).
001200*
001300* I-O FORMAT: SCN-GROUP-VIEW  FROM FILE GROUPS  OF LIBRARY SCNLIB
001400* STUDY GROUP MASTER - ONE ENTRY PER GROUP ON FILE
001500*
001600 05  SCN-GROUP-VIEW REDEFINES SCN-GROUP-RECORD.
001700     10  SCN-GRP-ID                 PIC 9(09).
001800*                                GROUP-ID - ASSIGNED SEQUENTIALLY
001900     10  SCN-GRP-NAME                PIC X(150).
002000*                                GROUP-NAME
002100     10  SCN-GRP-DESC                PIC X(200).
002200*                                GROUP-DESC - SPACES = NONE
002300     10  SCN-GRP-NUMBER              PIC 9(09).
002400*                                BUSINESS GROUP NUMBER
002500     10  SCN-GRP-INVITE              PIC X(200).
002600*                                INVITE-LINK
002700     10  FILLER                      PIC X(009).
002800*                                RESERVED FOR FUTURE EXPANSION
