000100*****************************************************************
000200* SCNMBR.cpy
000300* I-O FORMAT: SCNMBR-RECORD  FROM FILE MEMBERS OF LIBRARY SCNLIB
000400* GROUP MEMBERSHIP MASTER - ONE ENTRY PER (USER-ID,GROUP-ID) PAIR
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* SCN0001 09/11/2023 RENL29  INITIAL VERSION
000900*****************************************************************
001000*
001100 05  SCN-MEMBER-RECORD.
001200     10  SCN-MBR-USER-ID.
001300         15  SCN-MBR-USER-ID-VAL    PIC X(40).
001400         15  FILLER                 PIC X(10).
001500*                                MBR-USER-ID
001600     10  SCN-MBR-GROUP-ID           PIC 9(09).
001700*                                MBR-GROUP-ID
001800     10  SCN-MBR-ROLE.
001900         15  SCN-MBR-ROLE-VAL       PIC X(07).
002000         15  FILLER                 PIC X(03).
002100*                                MBR-ROLE - 'member' OR 'admin'
