000100* SCNMTB.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0002 RENL29  09/11/2023  - IN-MEMORY MEMBERSHIP TABLE, LOADED
000600*                               FROM THE MEMBERS MASTER AT START OF
000700*                               JOB AND REWRITTEN AT END OF JOB.
000800* --------------------------------------------------------------------------
000900 05  SCN-MEMBER-TAB-COUNT            PIC 9(05) COMP.
001000*                                NUMBER OF MEMBER-TAB ENTRIES IN USE
001100 05  SCN-MEMBER-TAB OCCURS 2000 TIMES.
001200     10  SCN-MEMBER-TAB-REC.
001300         COPY SCNMBR.
