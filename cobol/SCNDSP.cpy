000100* SCNDSP.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0001 RENL29  09/11/2023 - STUDYCONNECT RULE ENGINE - PHASE 1
000600*                               - DISPOSITION / AUDIT REPORT RECORD
000700* SCN0024 ACNFAM   05/04/2024 - EXTEND SCN-DISP-RECORD TO 132 TO SHARE
000800*                               ONE PRINT LINE WITH THE CONTROL TOTALS
000900*                               AND ROSTER SECTIONS OF THE REPORT
001000* --------------------------------------------------------------------------
001100* SCN0045 RENL29   09/08/2024 - EXTEND SCN-DISP-RECORD TO 172 - THE
001200*                               TASK-VIEW AND GROUP-VIEW LINES SCNFMT
001300*                               NOW BUILDS NO LONGER FIT THE 80-BYTE
001400*                               ROSTER TEXT SLOT - REQ#SC-317.
001500* --------------------------------------------------------------------------
001600 01 SCN-DISP-RECORD                 PIC X(172).
001700*
001800* ONE DETAIL LINE PER TRANSACTION PROCESSED
001900*
002000 01 SCN-DISP-DETAIL REDEFINES SCN-DISP-RECORD.
002100    05 DSP-TXN-CODE                 PIC X(08).
002200*                                DSP-TXN-CODE - ECHO OF TXN-CODE
002300    05 DSP-STATUS                   PIC X(08).
002400*                                DSP-STATUS - ACCEPTED/REJECTED
002500    05 DSP-REASON                   PIC X(60).
002600*                                DSP-REASON - ERROR MESSAGE
002700    05 FILLER                       PIC X(96).
002800*
002900* END-OF-JOB CONTROL TOTALS LINE
003000*
003100 01 SCN-DISP-TOTALS REDEFINES SCN-DISP-RECORD.
003200    05 DSP-TOT-LABEL                PIC X(40).
003300    05 DSP-TOT-VALUE                PIC ZZZ,ZZZ,ZZ9.
003400    05 FILLER                       PIC X(121).
003500*
003600* GROUP ROSTER / TASK LISTING LINE
003700*
003800 01 SCN-DISP-ROSTER REDEFINES SCN-DISP-RECORD.
003900    05 DSP-ROS-LABEL                PIC X(40).
004000    05 DSP-ROS-TEXT                 PIC X(130).
004100    05 FILLER                       PIC X(02).
