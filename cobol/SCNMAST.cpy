000100* SCNMAST.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0003 RENL29  09/11/2023  - COMBINED MASTER-DATA LINKAGE AREA.
000600*                               SCNBATCH OWNS THE STORAGE; EACH OF THE
000700*                               SCNVxxxx SERVICES RECEIVES IT AS ITS
000800*                               SECOND CALL PARAMETER SO ALL SERVICES
000900*                               SEARCH/MUTATE THE SAME IN-MEMORY TABLES.
001000* --------------------------------------------------------------------------
001100 01  SCN-MASTER-AREA.
001200     05  SCN-USER-TABLE.
001300         COPY SCNUTB.
001400     05  SCN-GROUP-TABLE.
001500         COPY SCNGTB.
001600     05  SCN-MEMBER-TABLE.
001700         COPY SCNMTB.
001800     05  SCN-TASK-TABLE.
001900         COPY SCNTTB.
002000     05  FILLER                      PIC X(10).
