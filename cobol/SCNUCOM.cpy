000100* SCNUCOM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0004 RENL29  09/11/2023  - USER-SVC CALL COMMUNICATION AREA.
000600*                               FIRST PARAMETER ON CALL "SCNVUSER".
000700* --------------------------------------------------------------------------
000800 01  WK-C-VUSER-RECORD.
000900     05  WK-C-VUSER-FUNCTION         PIC X(08).
001000*                                'REGISTER'/'UPDATE  '/'GETCREAT'
001100     05  WK-C-VUSER-INPUT.
001200         10  WK-C-VUSER-USER-ID      PIC X(50).
001300         10  WK-C-VUSER-USERNAME     PIC X(100).
001400         10  WK-C-VUSER-EMAIL        PIC X(150).
001500         10  WK-C-VUSER-BIRTHDT      PIC 9(08).
001600         10  WK-C-VUSER-FACULTY      PIC X(100).
001700         10  WK-C-VUSER-PASSWORD     PIC X(30).
001800         10  WK-C-VUSER-PREF-UNAME   PIC X(100).
001900*                                GETCREAT ONLY - PREFERRED USERNAME
002000*                                FROM THE EXTERNAL IDENTITY RECORD
002100     05  WK-C-VUSER-OUTPUT.
002200         10  WK-C-VUSER-STATUS       PIC X(08).
002300*                                'ACCEPTED' OR 'REJECTED'
002400         10  WK-C-VUSER-REASON       PIC X(60).
002500         10  FILLER                  PIC X(20).
