000100*****************************************************************
000200* SCNTSK.cpy
000300* I-O FORMAT: SCN-TASK-VIEW  FROM FILE TASKS  OF LIBRARY SCNLIB
000400* STUDY TASK MASTER - ONE ENTRY PER TASK ON FILE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* SCN0001 09/11/2023 RENL29  INITIAL VERSION
000900* SCN0027 30/04/2024 ACNFAM  ADD TASK-PRIO / TASK-PROGRSS PER
001000*                            BOARD-VIEW REQUEST - REQ#SC-260
001100* SCN0031 18/06/2024 TMPJAE  WIDEN RESERVE AREA FOR PLANNED
001200*                            RECURRING-TASK FIELDS (NOT YET USED)
001300*****************************************************************
001400*
001500 05  SCN-TASK-RECORD                PIC X(594).
001600*
001700 05  SCN-TASK-VIEW REDEFINES SCN-TASK-RECORD.
001800     10  SCN-TSK-ID                 PIC 9(09).
001900*                                TASK-ID - ASSIGNED SEQUENTIALLY
002000     10  SCN-TSK-TITLE               PIC X(150).
002100*                                TASK-TITLE
002200     10  SCN-TSK-DEADLN              PIC 9(08).
002300*                                TASK-DEADLN YYYYMMDD
002400     10  SCN-TSK-KIND                PIC X(050).
002500*                                TASK-KIND
002600     10  SCN-TSK-PRIO                PIC X(010).
002700*                                TASK-PRIO - low/medium/high
002800     10  SCN-TSK-STATUS              PIC X(012).
002900*                                TASK-STATUS
003000     10  SCN-TSK-PROGRSS             PIC 9(003).
003100*                                TASK-PROGRSS - 0 TO 100
003200     10  SCN-TSK-ASSIGNE.
003300         15  SCN-TSK-ASSIGNE-VAL     PIC X(40).
003400         15  FILLER                  PIC X(10).
003500*                                TASK-ASSIGNE - SPACES = NONE
003600     10  SCN-TSK-NOTES               PIC X(200).
003700*                                TASK-NOTES - SPACES = NONE
003800     10  SCN-TSK-USER-ID.
003900         15  SCN-TSK-USER-ID-VAL     PIC X(40).
004000         15  FILLER                  PIC X(10).
004100*                                TASK-USER-ID - OWNING/CREATING
004200     10  SCN-TSK-GROUP-ID            PIC 9(09).
004300*                                TASK-GROUP-ID - ZERO = NONE
004400     10  FILLER                      PIC X(043).
004500*                                RESERVED FOR FUTURE EXPANSION
