000100* SCNGCOM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0006 RENL29  09/11/2023  - GROUP-SVC CALL COMMUNICATION AREA.
000600*                               FIRST PARAMETER ON CALL "SCNVGRUP".
000700* --------------------------------------------------------------------------
000800 01  WK-C-VGRUP-RECORD.
000900     05  WK-C-VGRUP-FUNCTION         PIC X(08).
001000*                                'CREATE  '/'JOIN    '/'ALLGRUPS'/
001100*                                'USRGRUPS'/'ADMGRUPS'/'ROSTER  '
001200     05  WK-C-VGRUP-INPUT.
001300         10  WK-C-VGRUP-GROUP-ID     PIC 9(09).
001400*                                JOIN TARGET - ZERO ON CREATE
001500         10  WK-C-VGRUP-USER-ID      PIC X(50).
001600*                                CREATOR ON CREATE, JOINER ON JOIN
001700         10  WK-C-VGRUP-NAME         PIC X(150).
001800         10  WK-C-VGRUP-DESC         PIC X(200).
001900         10  WK-C-VGRUP-NUMBER       PIC 9(09).
002000         10  WK-C-VGRUP-INVITE       PIC X(200).
002100     05  WK-C-VGRUP-OUTPUT.
002200         10  WK-C-VGRUP-RSLT         PIC X(08).
002300*                                'ACCEPTED' OR 'REJECTED'
002400         10  WK-C-VGRUP-REASON       PIC X(60).
002500         10  WK-C-VGRUP-OUT-ID       PIC 9(09).
002600*                                GROUP-ID OF THE CREATED/TARGET GROUP
002700         10  FILLER                  PIC X(20).
