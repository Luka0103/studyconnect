000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNVUSER.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE - USER-SVC. IT REGISTERS
001100*               A NEW USER (WITH PASSWORD EDIT), UPDATES AN
001200*               EXISTING USER'S SUPPLIED FIELDS, OR GETS-OR-
001300*               CREATES A USER FROM AN EXTERNAL IDENTITY RECORD.
001400*               IT SEARCHES AND MUTATES THE IN-MEMORY USER TABLE
001500*               OWNED BY SCNBATCH AND PASSED IN AS THE SECOND
001600*               CALL PARAMETER.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002200*                           - INITIAL VERSION - REGISTER/UPDATE.
002300*----------------------------------------------------------------*
002400* SCN0009 21/01/1996 MATWEE - ADD B300-GET-OR-CREATE-USER FOR THE
002500*                             EXTERNAL IDENTITY SYNC FEEDER.
002600*----------------------------------------------------------------*
002700* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - WK-C-VUSER-BIRTHDT IS
002800*                             ALREADY A FULL 4-DIGIT-CENTURY
002900*                             YYYYMMDD FIELD. NO CHANGE REQUIRED.
003000*----------------------------------------------------------------*
003100* SCN0014 22/02/2024 ACNFAM - ADD FACULTY TO REGISTER/UPDATE PER
003200*                             REGISTRAR REQUEST - REQ#SC-214.
003300*----------------------------------------------------------------*
003400* SCN0033 02/07/2024 VENL29 - REJECT UPDATE OF A USER-ID THAT IS
003500*                             NOT ON FILE (RULE U3) - REQ#SC-281.
003600*----------------------------------------------------------------*
003700* SCN0040 09/08/2024 RENL29 - EDIT THE ACCEPT/REJECT COUNT ON THE
003800*                             SERVICE TRACE DISPLAY - REQ#SC-319.
003900*================================================================
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                      PIC X(24) VALUE
006100     "** PROGRAM SCNVUSER **".
006200
006300 77  WK-N-VUSER-IDX              PIC 9(05) COMP VALUE ZERO.
006400 77  WK-N-VUSER-FOUND-IDX        PIC 9(05) COMP VALUE ZERO.
006500 77  WK-N-VUSER-CALL-CT          PIC 9(05) COMP VALUE ZERO.       SC-313 
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WS-VUSER-FLAG               PIC X(01).
006900     88  WS-VUSER-FOUND                      VALUE "Y".
007000     88  WS-VUSER-NOT-FOUND                  VALUE "N".
007100
007200 01  WK-N-VUSER-BDAY-ALT.
007300     05  WK-N-VUSER-BCCYY        PIC 9(04).
007400     05  WK-N-VUSER-BMM          PIC 9(02).
007500     05  WK-N-VUSER-BDD          PIC 9(02).
007600
007700 01  WK-N-VUSER-BDAY-NUM REDEFINES WK-N-VUSER-BDAY-ALT
007800                                   PIC 9(08).
007900
008000 01  WK-C-VUSER-KEY-ALT.
008100     05  WK-C-VUSER-KEY-ID       PIC X(50).
008200 01  WK-C-VUSER-KEY-PAD REDEFINES WK-C-VUSER-KEY-ALT.
008300     05  WK-C-VUSER-KEY-ID-1     PIC X(36).
008400     05  FILLER                  PIC X(14).
008500
008600 01  WK-N-VUSER-CALL-CT-ALT.                                      SC-313 
008700     05  WK-N-VUSER-CALL-CT-EDIT PIC ZZZZ9.                       SC-313 
008800
008900 01  WK-N-VUSER-CALL-CT-NUM REDEFINES WK-N-VUSER-CALL-CT-ALT      SC-313 
009000                                   PIC 9(05).                     SC-313 
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300
009400 EJECT
009500 LINKAGE SECTION.
009600*****************
009700     COPY SCNUCOM.
009800     COPY SCNMAST.
009900
010000 EJECT
010100****************************************************
010200 PROCEDURE DIVISION USING WK-C-VUSER-RECORD
010300                           SCN-MASTER-AREA.
010400****************************************************
010500 MAIN-MODULE.
010600     MOVE SPACES                 TO WK-C-VUSER-STATUS.
010700     MOVE SPACES                 TO WK-C-VUSER-REASON.
010800     ADD  1                      TO WK-N-VUSER-CALL-CT.           SC-313 
010900     MOVE WK-N-VUSER-CALL-CT     TO WK-N-VUSER-CALL-CT-NUM.       SC-313 
011000
011100     EVALUATE WK-C-VUSER-FUNCTION
011200        WHEN "REGISTER"
011300           PERFORM B100-REGISTER-USER
011400              THRU B199-REGISTER-USER-EX
011500        WHEN "UPDATE  "
011600           PERFORM B200-UPDATE-USER
011700              THRU B299-UPDATE-USER-EX
011800        WHEN "GETCREAT"
011900           PERFORM B300-GET-OR-CREATE-USER
012000              THRU B399-GET-OR-CREATE-USER-EX
012100        WHEN OTHER
012200           MOVE "REJECTED"        TO WK-C-VUSER-STATUS
012300           MOVE "Unknown user service function"
012400                                  TO WK-C-VUSER-REASON
012500     END-EVALUATE.
012600
012700     DISPLAY "SCNVUSER - CALL NUMBER " WK-N-VUSER-CALL-CT-EDIT    SC-313 
012800              " - " WK-C-VUSER-STATUS.
012900
013000     GOBACK.
013100
013200*----------------------------------------------------------------*
013300* B100 - REGISTER USER (TXN-CODE REGUSER) - RULE U1.
013400*----------------------------------------------------------------*
013500 B100-REGISTER-USER.
013600*----------------------------------------------------------------*
013700     PERFORM B110-EDIT-PASSWORD
013800        THRU B119-EDIT-PASSWORD-EX.
013900     IF      WK-C-VUSER-STATUS = "REJECTED"
014000             GO TO B199-REGISTER-USER-EX.
014100
014200     ADD     1                    TO SCN-USER-TAB-COUNT.
014300     MOVE    WK-C-VUSER-USER-ID
014400                         TO SCN-USER-ID-VAL
014500                            (SCN-USER-TAB-COUNT).
014600     MOVE    WK-C-VUSER-USERNAME
014700                         TO SCN-USER-USERNAME
014800                            (SCN-USER-TAB-COUNT).
014900     MOVE    WK-C-VUSER-EMAIL
015000                         TO SCN-USER-EMAIL
015100                            (SCN-USER-TAB-COUNT).
015200     MOVE    WK-C-VUSER-BIRTHDT   TO WK-N-VUSER-BDAY-NUM.
015300     MOVE    WK-N-VUSER-BDAY-NUM
015400                         TO SCN-USER-BIRTHDT
015500                            (SCN-USER-TAB-COUNT).
015600     MOVE    WK-C-VUSER-FACULTY
015700                         TO SCN-USER-FACULTY-VAL
015800                            (SCN-USER-TAB-COUNT).
015900
016000     MOVE    "ACCEPTED"           TO WK-C-VUSER-STATUS.
016100
016200*----------------------------------------------------------------*
016300 B199-REGISTER-USER-EX.
016400*----------------------------------------------------------------*
016500     EXIT.
016600
016700*----------------------------------------------------------------*
016800* B110 - RULE U1 - PASSWORD MUST BE PRESENT AND AT LEAST EIGHT
016900*        CHARACTERS LONG.
017000*----------------------------------------------------------------*
017100 B110-EDIT-PASSWORD.
017200*----------------------------------------------------------------*
017300     IF      WK-C-VUSER-PASSWORD = SPACES
017400        OR   WK-C-VUSER-PASSWORD (8:1) = SPACE
017500             MOVE "REJECTED"      TO WK-C-VUSER-STATUS
017600             MOVE "Password must be at least 8 characters long."
017700                                  TO WK-C-VUSER-REASON.
017800
017900*----------------------------------------------------------------*
018000 B119-EDIT-PASSWORD-EX.
018100*----------------------------------------------------------------*
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500* B200 - UPDATE USER (TXN-CODE UPDUSER) - RULES U3, U4 (PARTIAL).
018600*----------------------------------------------------------------*
018700 B200-UPDATE-USER.
018800*----------------------------------------------------------------*
018900     PERFORM B210-FIND-USER
019000        THRU B219-FIND-USER-EX.
019100     IF      WS-VUSER-NOT-FOUND
019200             MOVE "REJECTED"      TO WK-C-VUSER-STATUS
019300             STRING "User " DELIMITED BY SIZE
019400                    WK-C-VUSER-USER-ID DELIMITED BY SPACE
019500                    " not found" DELIMITED BY SIZE
019600                    INTO WK-C-VUSER-REASON
019700             GO TO B299-UPDATE-USER-EX.
019800
019900     IF      WK-C-VUSER-USERNAME NOT = SPACES
020000             MOVE WK-C-VUSER-USERNAME
020100                       TO SCN-USER-USERNAME
020200                          (WK-N-VUSER-FOUND-IDX).
020300     IF      WK-C-VUSER-EMAIL NOT = SPACES
020400             MOVE WK-C-VUSER-EMAIL
020500                       TO SCN-USER-EMAIL
020600                          (WK-N-VUSER-FOUND-IDX).
020700     IF      WK-C-VUSER-FACULTY NOT = SPACES
020800             MOVE WK-C-VUSER-FACULTY
020900                       TO SCN-USER-FACULTY-VAL
021000                          (WK-N-VUSER-FOUND-IDX).
021100     IF      WK-C-VUSER-BIRTHDT NOT = ZERO
021200             MOVE WK-C-VUSER-BIRTHDT
021300                       TO SCN-USER-BIRTHDT
021400                          (WK-N-VUSER-FOUND-IDX).
021500
021600     MOVE    "ACCEPTED"           TO WK-C-VUSER-STATUS.
021700
021800*----------------------------------------------------------------*
021900 B299-UPDATE-USER-EX.
022000*----------------------------------------------------------------*
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* B210 - LOCATE A USER-TAB ENTRY BY USER-ID. SETS WS-VUSER-FLAG
022500*        AND WK-N-VUSER-FOUND-IDX.
022600*----------------------------------------------------------------*
022700 B210-FIND-USER.
022800*----------------------------------------------------------------*
022900     SET     WS-VUSER-NOT-FOUND   TO TRUE.
023000     MOVE    ZERO                 TO WK-N-VUSER-FOUND-IDX.
023100     MOVE    ZERO                 TO WK-N-VUSER-IDX.
023200
023300     MOVE    WK-C-VUSER-USER-ID   TO WK-C-VUSER-KEY-ALT.
023400
023500 B211-FIND-USER-LOOP.
023600     ADD     1                    TO WK-N-VUSER-IDX.
023700     IF      WK-N-VUSER-IDX > SCN-USER-TAB-COUNT
023800             GO TO B219-FIND-USER-EX.
023900
024000     IF      SCN-USER-ID-VAL (WK-N-VUSER-IDX)
024100                              = WK-C-VUSER-KEY-ID-1
024200             SET  WS-VUSER-FOUND  TO TRUE
024300             MOVE WK-N-VUSER-IDX  TO WK-N-VUSER-FOUND-IDX
024400             GO TO B219-FIND-USER-EX.
024500
024600     GO TO   B211-FIND-USER-LOOP.
024700
024800*----------------------------------------------------------------*
024900 B219-FIND-USER-EX.
025000*----------------------------------------------------------------*
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400* B300 - GET-OR-CREATE USER FROM AN EXTERNAL IDENTITY RECORD -
025500*        RULES U2, U4. NOT DRIVEN BY ANY TXN-CODE IN THIS SLICE
025600*        (THERE IS NO BULK IDENTITY-SYNC FEEDER) BUT KEPT AS A
025700*        COMPLETE, STANDALONE SERVICE ENTRY POINT.
025800*----------------------------------------------------------------*
025900 B300-GET-OR-CREATE-USER.
026000*----------------------------------------------------------------*
026100     PERFORM B310-EDIT-IDENTITY-ID
026200        THRU B319-EDIT-IDENTITY-ID-EX.
026300     IF      WK-C-VUSER-STATUS = "REJECTED"
026400             GO TO B399-GET-OR-CREATE-USER-EX.
026500
026600     PERFORM B210-FIND-USER
026700        THRU B219-FIND-USER-EX.
026800     IF      WS-VUSER-FOUND
026900             MOVE "ACCEPTED"      TO WK-C-VUSER-STATUS
027000             GO TO B399-GET-OR-CREATE-USER-EX.
027100
027200     PERFORM B320-DEFAULT-USERNAME
027300        THRU B329-DEFAULT-USERNAME-EX.
027400
027500     ADD     1                    TO SCN-USER-TAB-COUNT.
027600     MOVE    WK-C-VUSER-USER-ID
027700                         TO SCN-USER-ID-VAL
027800                            (SCN-USER-TAB-COUNT).
027900     MOVE    WK-C-VUSER-USERNAME
028000                         TO SCN-USER-USERNAME
028100                            (SCN-USER-TAB-COUNT).
028200     MOVE    WK-C-VUSER-EMAIL
028300                         TO SCN-USER-EMAIL
028400                            (SCN-USER-TAB-COUNT).
028500
028600     MOVE    "ACCEPTED"           TO WK-C-VUSER-STATUS.
028700
028800*----------------------------------------------------------------*
028900 B399-GET-OR-CREATE-USER-EX.
029000*----------------------------------------------------------------*
029100     EXIT.
029200
029300*----------------------------------------------------------------*
029400* B310 - RULE U2 - AN EXTERNAL IDENTITY RECORD WITHOUT A USER ID
029500*        IS AN ERROR.
029600*----------------------------------------------------------------*
029700 B310-EDIT-IDENTITY-ID.
029800*----------------------------------------------------------------*
029900     IF      WK-C-VUSER-USER-ID = SPACES
030000             MOVE "REJECTED"      TO WK-C-VUSER-STATUS
030100             MOVE "Missing Keycloak user ID"
030200                                  TO WK-C-VUSER-REASON.
030300
030400*----------------------------------------------------------------*
030500 B319-EDIT-IDENTITY-ID-EX.
030600*----------------------------------------------------------------*
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000* B320 - RULE U4 - USERNAME = PREFERRED USERNAME WHEN PRESENT,
031100*        ELSE THE EMAIL.
031200*----------------------------------------------------------------*
031300 B320-DEFAULT-USERNAME.
031400*----------------------------------------------------------------*
031500     IF      WK-C-VUSER-PREF-UNAME NOT = SPACES
031600             MOVE WK-C-VUSER-PREF-UNAME TO WK-C-VUSER-USERNAME
031700     ELSE
031800             MOVE WK-C-VUSER-EMAIL      TO WK-C-VUSER-USERNAME.
031900
032000*----------------------------------------------------------------*
032100 B329-DEFAULT-USERNAME-EX.
032200*----------------------------------------------------------------*
032300     EXIT.
032400
032500******************************************************************
