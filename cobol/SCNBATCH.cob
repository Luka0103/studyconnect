000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNBATCH.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS THE MAIN JOB STEP FOR THE STUDYCONNECT
001100*               RULE ENGINE. IT LOADS THE FOUR MASTER FILES INTO
001200*               IN-MEMORY TABLES, APPLIES EACH TRANSACTION ON THE
001300*               TRANSACTS FILE IN ARRIVAL ORDER BY CALLING THE
001400*               USER-SVC/TASK-SVC/GROUP-SVC ROUTINES, WRITES A
001500*               DISPOSITION LINE PER TRANSACTION, REWRITES THE
001600*               FOUR MASTERS FROM THE (NOW MUTATED) TABLES, AND
001700*               PRINTS END-OF-JOB CONTROL TOTALS, A GROUP ROSTER
001800*               AND A TASK LISTING.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002400*                           - INITIAL VERSION.
002500*----------------------------------------------------------------*
002600* SCN0013 21/01/1996 MATWEE - ADD THE TASK LISTING SECTION OF THE
002700*                             REPORT (D300) ALONGSIDE THE ROSTER.
002800*----------------------------------------------------------------*
002900* SCN0020 14/03/2024 VENL29 - GROUP-NUMBER CARRIED THROUGH ON THE
003000*                             MKGROUP CALL - REQ#SC-233.
003100*----------------------------------------------------------------*
003200* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - WK-C-RUN-DATE IS
003300*                             ALREADY A FULL 4-DIGIT-CENTURY
003400*                             YYYYMMDD FIELD, SUPPLIED BY
003500*                             SCNXPARM FROM THE RUNPARM CARD, NOT
003600*                             THE WALL CLOCK. NO CHANGE REQUIRED.
003700*----------------------------------------------------------------*
003800* SCN0037 18/07/2024 ACNFAM - ADD G6 MEMBER-COUNT LINE TO THE
003900*                             ROSTER SECTION - REQ#SC-286.
004000*----------------------------------------------------------------*
004100* SCN0043 09/08/2024 RENL29 - RUN THE CONTROL-TOTALS BANNER TEXT
004200*                             THROUGH THE HEADER WORK AREA SO IT
004300*                             CAN BE SWAPPED PER-ENVIRONMENT
004400*                             WITHOUT A RECOMPILE - REQ#SC-319.
004410*----------------------------------------------------------------*
004420* SCN0049 09/08/2024 RENL29 - D210 ONLY PRINTED THE MEMBER'S USER
004430*                             ID AND ROLE ON THE ROSTER LINE. LOOK
004440*                             THE MEMBER UP IN SCN-USER-TAB AND
004450*                             ADD USERNAME/EMAIL TOO, SAME AS
004460*                             B600'S OWN HEADER COMMENT HAS ALWAYS
004470*                             SAID THE ROSTER CARRIES - REQ#SC-320.
004480*----------------------------------------------------------------*
004490* SCN0050 09/08/2024 RENL29 - ALLTASKS/ALLGRUPS WERE NEVER SENT BY
004500*                             ANY CALLER. ADD D500/D600 SECTIONS TO
004510*                             THE END-OF-JOB REPORT SO THE
004520*                             UNFILTERED-BY-USER LISTINGS ARE
004530*                             ACTUALLY PRODUCED - REQ#SC-320.
004540*================================================================
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT USERS      ASSIGN TO USERS
006100            ORGANIZATION IS SEQUENTIAL
006200            ACCESS MODE   IS SEQUENTIAL
006300            FILE STATUS   IS WK-C-FILE-STATUS.
006400
006500     SELECT GROUPS     ASSIGN TO GROUPS
006600            ORGANIZATION IS SEQUENTIAL
006700            ACCESS MODE   IS SEQUENTIAL
006800            FILE STATUS   IS WK-C-FILE-STATUS.
006900
007000     SELECT MEMBERS    ASSIGN TO MEMBERS
007100            ORGANIZATION IS SEQUENTIAL
007200            ACCESS MODE   IS SEQUENTIAL
007300            FILE STATUS   IS WK-C-FILE-STATUS.
007400
007500     SELECT TASKS      ASSIGN TO TASKS
007600            ORGANIZATION IS SEQUENTIAL
007700            ACCESS MODE   IS SEQUENTIAL
007800            FILE STATUS   IS WK-C-FILE-STATUS.
007900
008000     SELECT TRANSACTS  ASSIGN TO TRANSACTS
008100            ORGANIZATION IS SEQUENTIAL
008200            ACCESS MODE   IS SEQUENTIAL
008300            FILE STATUS   IS WK-C-FILE-STATUS.
008400
008500     SELECT DISPOSTN   ASSIGN TO DISPOSTN
008600            ORGANIZATION IS SEQUENTIAL
008700            ACCESS MODE   IS SEQUENTIAL
008800            FILE STATUS   IS WK-C-FILE-STATUS.
008900
009000 EJECT
009100***************
009200 DATA DIVISION.
009300***************
009400 FILE SECTION.
009500**************
009600 FD  USERS
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS USERS-REC.
009900 01  USERS-REC.
010000     COPY SCNUSR.
010100
010200 FD  GROUPS
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS GROUPS-REC.
010500 01  GROUPS-REC.
010600     COPY SCNGRP.
010700
010800 FD  MEMBERS
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS MEMBERS-REC.
011100 01  MEMBERS-REC.
011200     COPY SCNMBR.
011300
011400 FD  TASKS
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS TASKS-REC.
011700 01  TASKS-REC.
011800     COPY SCNTSK.
011900
012000 FD  TRANSACTS
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS TRANSACTS-REC.
012300 01  TRANSACTS-REC.
012400     COPY SCNTRN.
012500
012600 FD  DISPOSTN
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS SCN-DISP-RECORD.
012900     COPY SCNDSP.
013000
013100*************************
013200 WORKING-STORAGE SECTION.
013300*************************
013400 01  FILLER                      PIC X(24) VALUE
013500     "** PROGRAM SCNBATCH **".
013600
013700 77  WK-N-TXN-READ-CT            PIC 9(07) COMP VALUE ZERO.
013800 77  WK-N-TXN-ACC-CT             PIC 9(07) COMP VALUE ZERO.
013900 77  WK-N-TXN-REJ-CT             PIC 9(07) COMP VALUE ZERO.
014000 77  WK-N-USR-WRT-CT             PIC 9(07) COMP VALUE ZERO.
014100 77  WK-N-GRP-WRT-CT             PIC 9(07) COMP VALUE ZERO.
014200 77  WK-N-MBR-WRT-CT             PIC 9(07) COMP VALUE ZERO.
014300 77  WK-N-TSK-WRT-CT             PIC 9(07) COMP VALUE ZERO.
014400 77  WK-N-BATCH-IDX              PIC 9(05) COMP VALUE ZERO.
014500 77  WK-N-BATCH-IDX2             PIC 9(05) COMP VALUE ZERO.
014550 77  WK-N-BATCH-IDX3             PIC 9(05) COMP VALUE ZERO.     SC-318
014600 77  WK-N-BATCH-MBRCT            PIC 9(05) COMP VALUE ZERO.
014650 77  WK-N-BATCH-TSKCT            PIC 9(05) COMP VALUE ZERO.     SC-318
014660 77  WK-N-BATCH-GRPCT            PIC 9(05) COMP VALUE ZERO.     SC-318
014670 77  WK-N-BATCH-ADMCT            PIC 9(05) COMP VALUE ZERO.     SC-318
014700
014800* ------------------ PROGRAM WORKING STORAGE -------------------*
014900 01  WK-C-COMMON.
015000     COPY SCNCOM.
015100
015200 01  SCN-MASTER-AREA.
015300     COPY SCNMAST.
015400
015500 01  WK-C-VUSER-RECORD.
015600     COPY SCNUCOM.
015700
015800 01  WK-C-VTASK-RECORD.
015900     COPY SCNTCOM.
016000
016100 01  WK-C-VGRUP-RECORD.
016200     COPY SCNGCOM.
016300
016400 01  WK-C-VFMT-RECORD.
016500     COPY SCNFCOM.
016600
016700 01  WK-C-XPARM-RECORD.
016800     05  WK-C-XPARM-ERROR-CD     PIC X(08) VALUE SPACES.
016900     05  WK-C-XPARM-RUNDATE      PIC 9(08) VALUE ZERO.
017000
017100 01  WS-BATCH-DISP-STATUS        PIC X(08) VALUE SPACES.
017200 01  WS-BATCH-DISP-REASON        PIC X(60) VALUE SPACES.
017210
017220 01  WS-BATCH-VISIBLE-FLAG       PIC X(01).                    SC-318
017230     88  WS-BATCH-VISIBLE                    VALUE "Y".        SC-318
017240     88  WS-BATCH-NOT-VISIBLE                VALUE "N".        SC-318
017250
017300
017400 01  WK-N-BATCH-MBRCT-ED         PIC ZZZZ9.
017450 01  WK-N-BATCH-TSKCT-ED         PIC ZZZZ9.                     SC-318
017460 01  WK-N-BATCH-GRPCT-ED         PIC ZZZZ9.                     SC-318
017470 01  WK-N-BATCH-ADMCT-ED         PIC ZZZZ9.                     SC-318
017500
017600 01  WK-N-BATCH-DATE-ALT.
017700     05  WK-N-BATCH-CCYY         PIC 9(04).
017800     05  WK-N-BATCH-MM           PIC 9(02).
017900     05  WK-N-BATCH-DD           PIC 9(02).
018000
018100 01  WK-N-BATCH-DATE-NUM REDEFINES WK-N-BATCH-DATE-ALT
018200                                   PIC 9(08).
018300
018400 01  WK-C-BATCH-ACTID-ALT.
018500     05  WK-C-BATCH-ACTID-TXT    PIC X(50).
018600 01  WK-C-BATCH-ACTID-PAD REDEFINES WK-C-BATCH-ACTID-ALT.
018700     05  WK-C-BATCH-ACTID-TXT-1  PIC X(40).
018800     05  FILLER                  PIC X(10).
018900
019000 01  WK-C-BATCH-HDR-ALT.                                          SC-316 
019100     05  WK-C-BATCH-HDR-TXT      PIC X(40).                       SC-316 
019200 01  WK-C-BATCH-HDR-PAD REDEFINES WK-C-BATCH-HDR-ALT.             SC-316 
019300     05  WK-C-BATCH-HDR-TXT-1    PIC X(30).                       SC-316 
019400     05  FILLER                  PIC X(10).
019500
019510 01  WK-C-BATCH-UNAME-ALT.                                       SC-320
019520     05  WK-C-BATCH-UNAME-TXT    PIC X(30).                      SC-320
019530 01  WK-C-BATCH-UNAME-PAD REDEFINES WK-C-BATCH-UNAME-ALT.         SC-320
019540     05  WK-C-BATCH-UNAME-TXT-1  PIC X(20).                      SC-320
019550     05  FILLER                  PIC X(10).                      SC-320
019560
019570 01  WK-C-BATCH-EMAIL-ALT.                                       SC-320
019580     05  WK-C-BATCH-EMAIL-TXT    PIC X(40).                      SC-320
019590 01  WK-C-BATCH-EMAIL-PAD REDEFINES WK-C-BATCH-EMAIL-ALT.         SC-320
019600     05  WK-C-BATCH-EMAIL-TXT-1  PIC X(30).                      SC-320
019610     05  FILLER                  PIC X(10).                      SC-320
019620
019630* ------------------ PROGRAM WORKING STORAGE -------------------*
019700
019800 EJECT
019900*************************
020000 PROCEDURE DIVISION.
020100*************************
020200 MAIN-MODULE.
020300     PERFORM A000-INITIALIZATION
020400        THRU A099-INITIALIZATION-EX.
020500     PERFORM B000-LOAD-MASTERS
020600        THRU B099-LOAD-MASTERS-EX.
020700     PERFORM C000-PROCESS-TRANSACTS
020800        THRU C099-PROCESS-TRANSACTS-EX.
020900     PERFORM D000-END-OF-JOB-REPORT
021000        THRU D099-END-OF-JOB-REPORT-EX.
021100     PERFORM E000-REWRITE-MASTERS
021200        THRU E099-REWRITE-MASTERS-EX.
021300     PERFORM Z000-END-PROGRAM-ROUTINE
021400        THRU Z099-END-PROGRAM-ROUTINE-EX.
021500     STOP RUN.
021600
021700*----------------------------------------------------------------*
021800 A000-INITIALIZATION.
021900*----------------------------------------------------------------*
022000     MOVE ZERO                   TO WK-N-TXN-READ-CT
022100                                     WK-N-TXN-ACC-CT
022200                                     WK-N-TXN-REJ-CT
022300                                     WK-N-USR-WRT-CT
022400                                     WK-N-GRP-WRT-CT
022500                                     WK-N-MBR-WRT-CT
022600                                     WK-N-TSK-WRT-CT.
022700     MOVE ZERO                   TO SCN-USER-TAB-COUNT
022800                                     SCN-GROUP-TAB-COUNT
022900                                     SCN-MEMBER-TAB-COUNT
023000                                     SCN-TASK-TAB-COUNT
023100                                     SCN-GROUP-TAB-NEXT-ID
023200                                     SCN-TASK-TAB-NEXT-ID.
023300
023400     CALL "SCNXPARM" USING WK-C-XPARM-RECORD.
023500     IF      WK-C-XPARM-ERROR-CD NOT = SPACES
023600             DISPLAY "SCNBATCH - UNABLE TO OBTAIN RUN DATE"
023700             DISPLAY "RETURN CODE IS " WK-C-XPARM-ERROR-CD
023800             GO TO Y900-ABNORMAL-TERMINATION.
023900     MOVE    WK-C-XPARM-RUNDATE   TO WK-C-RUN-DATE.
024000
024100*----------------------------------------------------------------*
024200 A099-INITIALIZATION-EX.
024300*----------------------------------------------------------------*
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700 B000-LOAD-MASTERS.
024800*----------------------------------------------------------------*
024900     OPEN    INPUT USERS.
025000     IF      NOT WK-C-SUCCESSFUL
025100             DISPLAY "SCNBATCH - OPEN ERROR - USERS"
025200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025300             GO TO Y900-ABNORMAL-TERMINATION.
025400     PERFORM B100-LOAD-USERS
025500        THRU B199-LOAD-USERS-EX.
025600     CLOSE   USERS.
025700
025800     OPEN    INPUT GROUPS.
025900     IF      NOT WK-C-SUCCESSFUL
026000             DISPLAY "SCNBATCH - OPEN ERROR - GROUPS"
026100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200             GO TO Y900-ABNORMAL-TERMINATION.
026300     PERFORM B200-LOAD-GROUPS
026400        THRU B299-LOAD-GROUPS-EX.
026500     CLOSE   GROUPS.
026600
026700     OPEN    INPUT MEMBERS.
026800     IF      NOT WK-C-SUCCESSFUL
026900             DISPLAY "SCNBATCH - OPEN ERROR - MEMBERS"
027000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100             GO TO Y900-ABNORMAL-TERMINATION.
027200     PERFORM B300-LOAD-MEMBERS
027300        THRU B399-LOAD-MEMBERS-EX.
027400     CLOSE   MEMBERS.
027500
027600     OPEN    INPUT TASKS.
027700     IF      NOT WK-C-SUCCESSFUL
027800             DISPLAY "SCNBATCH - OPEN ERROR - TASKS"
027900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000             GO TO Y900-ABNORMAL-TERMINATION.
028100     PERFORM B400-LOAD-TASKS
028200        THRU B499-LOAD-TASKS-EX.
028300     CLOSE   TASKS.
028400
028500*----------------------------------------------------------------*
028600 B099-LOAD-MASTERS-EX.
028700*----------------------------------------------------------------*
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 B100-LOAD-USERS.
029200*----------------------------------------------------------------*
029300 B101-LOAD-USERS-LOOP.
029400     READ    USERS.
029500     IF      WK-C-AT-END
029600             GO TO B199-LOAD-USERS-EX.
029700     IF      NOT WK-C-SUCCESSFUL
029800             DISPLAY "SCNBATCH - READ ERROR - USERS"
029900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000             GO TO Y900-ABNORMAL-TERMINATION.
030100
030200     ADD     1                    TO SCN-USER-TAB-COUNT.
030300     MOVE    SCN-USER-RECORD
030400               TO SCN-USER-TAB-REC (SCN-USER-TAB-COUNT).
030500     GO TO   B101-LOAD-USERS-LOOP.
030600
030700*----------------------------------------------------------------*
030800 B199-LOAD-USERS-EX.
030900*----------------------------------------------------------------*
031000     EXIT.
031100
031200*----------------------------------------------------------------*
031300 B200-LOAD-GROUPS.
031400*----------------------------------------------------------------*
031500 B201-LOAD-GROUPS-LOOP.
031600     READ    GROUPS.
031700     IF      WK-C-AT-END
031800             GO TO B299-LOAD-GROUPS-EX.
031900     IF      NOT WK-C-SUCCESSFUL
032000             DISPLAY "SCNBATCH - READ ERROR - GROUPS"
032100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200             GO TO Y900-ABNORMAL-TERMINATION.
032300
032400     ADD     1                    TO SCN-GROUP-TAB-COUNT.
032500     MOVE    SCN-GROUP-RECORD
032600               TO SCN-GROUP-TAB-REC (SCN-GROUP-TAB-COUNT).
032700     IF      SCN-GRP-ID (SCN-GROUP-TAB-COUNT) > SCN-GROUP-TAB-NEXT-ID
032800             MOVE SCN-GRP-ID (SCN-GROUP-TAB-COUNT)
032900                                  TO SCN-GROUP-TAB-NEXT-ID.
033000     GO TO   B201-LOAD-GROUPS-LOOP.
033100
033200*----------------------------------------------------------------*
033300 B299-LOAD-GROUPS-EX.
033400*----------------------------------------------------------------*
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800 B300-LOAD-MEMBERS.
033900*----------------------------------------------------------------*
034000 B301-LOAD-MEMBERS-LOOP.
034100     READ    MEMBERS.
034200     IF      WK-C-AT-END
034300             GO TO B399-LOAD-MEMBERS-EX.
034400     IF      NOT WK-C-SUCCESSFUL
034500             DISPLAY "SCNBATCH - READ ERROR - MEMBERS"
034600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700             GO TO Y900-ABNORMAL-TERMINATION.
034800
034900     ADD     1                    TO SCN-MEMBER-TAB-COUNT.
035000     MOVE    SCN-MEMBER-RECORD
035100               TO SCN-MEMBER-TAB-REC (SCN-MEMBER-TAB-COUNT).
035200     GO TO   B301-LOAD-MEMBERS-LOOP.
035300
035400*----------------------------------------------------------------*
035500 B399-LOAD-MEMBERS-EX.
035600*----------------------------------------------------------------*
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000 B400-LOAD-TASKS.
036100*----------------------------------------------------------------*
036200 B401-LOAD-TASKS-LOOP.
036300     READ    TASKS.
036400     IF      WK-C-AT-END
036500             GO TO B499-LOAD-TASKS-EX.
036600     IF      NOT WK-C-SUCCESSFUL
036700             DISPLAY "SCNBATCH - READ ERROR - TASKS"
036800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036900             GO TO Y900-ABNORMAL-TERMINATION.
037000
037100     ADD     1                    TO SCN-TASK-TAB-COUNT.
037200     MOVE    SCN-TASK-RECORD
037300               TO SCN-TASK-TAB-REC (SCN-TASK-TAB-COUNT).
037400     IF      SCN-TSK-ID (SCN-TASK-TAB-COUNT) > SCN-TASK-TAB-NEXT-ID
037500             MOVE SCN-TSK-ID (SCN-TASK-TAB-COUNT)
037600                                  TO SCN-TASK-TAB-NEXT-ID.
037700     GO TO   B401-LOAD-TASKS-LOOP.
037800
037900*----------------------------------------------------------------*
038000 B499-LOAD-TASKS-EX.
038100*----------------------------------------------------------------*
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 C000-PROCESS-TRANSACTS.
038600*----------------------------------------------------------------*
038700     OPEN    INPUT TRANSACTS.
038800     IF      NOT WK-C-SUCCESSFUL
038900             DISPLAY "SCNBATCH - OPEN ERROR - TRANSACTS"
039000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100             GO TO Y900-ABNORMAL-TERMINATION.
039200
039300     OPEN    OUTPUT DISPOSTN.
039400     IF      NOT WK-C-SUCCESSFUL
039500             DISPLAY "SCNBATCH - OPEN ERROR - DISPOSTN"
039600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039700             GO TO Y900-ABNORMAL-TERMINATION.
039800
039900 C010-PROCESS-TRANSACTS-LOOP.
040000     READ    TRANSACTS.
040100     IF      WK-C-AT-END
040200             GO TO C090-PROCESS-TRANSACTS-DONE.
040300     IF      NOT WK-C-SUCCESSFUL
040400             DISPLAY "SCNBATCH - READ ERROR - TRANSACTS"
040500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040600             GO TO Y900-ABNORMAL-TERMINATION.
040700
040800     ADD     1                    TO WK-N-TXN-READ-CT.
040900     PERFORM C100-DISPATCH-TRANSACT
041000        THRU C199-DISPATCH-TRANSACT-EX.
041100     GO TO   C010-PROCESS-TRANSACTS-LOOP.
041200
041300 C090-PROCESS-TRANSACTS-DONE.
041400     CLOSE   TRANSACTS.
041500
041600*----------------------------------------------------------------*
041700 C099-PROCESS-TRANSACTS-EX.
041800*----------------------------------------------------------------*
041900     EXIT.
042000
042100*----------------------------------------------------------------*
042200 C100-DISPATCH-TRANSACT.
042300*----------------------------------------------------------------*
042400     MOVE    SPACES               TO WS-BATCH-DISP-STATUS.
042500     MOVE    SPACES               TO WS-BATCH-DISP-REASON.
042600
042700     EVALUATE SCN-TRN-CODE
042800        WHEN "REGUSER "
042900           PERFORM C110-CALL-REGUSER THRU C119-CALL-REGUSER-EX
043000        WHEN "UPDUSER "
043100           PERFORM C120-CALL-UPDUSER THRU C129-CALL-UPDUSER-EX
043200        WHEN "MKGROUP "
043300           PERFORM C130-CALL-MKGROUP THRU C139-CALL-MKGROUP-EX
043400        WHEN "JOINGRP "
043500           PERFORM C140-CALL-JOINGRP THRU C149-CALL-JOINGRP-EX
043600        WHEN "MKTASK  "
043700           PERFORM C150-CALL-MKTASK  THRU C159-CALL-MKTASK-EX
043800        WHEN "UPDTASK "
043900           PERFORM C160-CALL-UPDTASK THRU C169-CALL-UPDTASK-EX
044000        WHEN OTHER
044100           MOVE "REJECTED"        TO WS-BATCH-DISP-STATUS
044200           MOVE "Unknown transaction code"
044300                                  TO WS-BATCH-DISP-REASON
044400     END-EVALUATE.
044500
044600     IF      WS-BATCH-DISP-STATUS = "ACCEPTED"
044700             ADD  1                TO WK-N-TXN-ACC-CT
044800     ELSE
044900             ADD  1                TO WK-N-TXN-REJ-CT.
045000
045100     MOVE    SPACES               TO SCN-DISP-RECORD.
045200     MOVE    SCN-TRN-CODE         TO DSP-TXN-CODE.
045300     MOVE    WS-BATCH-DISP-STATUS TO DSP-STATUS.
045400     MOVE    WS-BATCH-DISP-REASON TO DSP-REASON.
045500     WRITE   SCN-DISP-RECORD.
045600
045700*----------------------------------------------------------------*
045800 C199-DISPATCH-TRANSACT-EX.
045900*----------------------------------------------------------------*
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300 C110-CALL-REGUSER.
046400*----------------------------------------------------------------*
046500     MOVE    SPACES               TO WK-C-VUSER-RECORD.
046600     MOVE    "REGISTER"           TO WK-C-VUSER-FUNCTION.
046700     MOVE    SCN-TRN-USER-ID      TO WK-C-VUSER-USER-ID.
046800     MOVE    SCN-RU-USERNAME      TO WK-C-VUSER-USERNAME.
046900     MOVE    SCN-RU-EMAIL         TO WK-C-VUSER-EMAIL.
047000     MOVE    SCN-RU-BIRTHDT       TO WK-C-VUSER-BIRTHDT.
047100     MOVE    SCN-RU-FACULTY       TO WK-C-VUSER-FACULTY.
047200     MOVE    SCN-RU-PASSWORD      TO WK-C-VUSER-PASSWORD.
047300
047400     CALL "SCNVUSER" USING WK-C-VUSER-RECORD SCN-MASTER-AREA.
047500
047600     MOVE    WK-C-VUSER-STATUS    TO WS-BATCH-DISP-STATUS.
047700     MOVE    WK-C-VUSER-REASON    TO WS-BATCH-DISP-REASON.
047800
047900*----------------------------------------------------------------*
048000 C119-CALL-REGUSER-EX.
048100*----------------------------------------------------------------*
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500 C120-CALL-UPDUSER.
048600*----------------------------------------------------------------*
048700     MOVE    SPACES               TO WK-C-VUSER-RECORD.
048800     MOVE    "UPDATE  "           TO WK-C-VUSER-FUNCTION.
048900     MOVE    SCN-TRN-USER-ID      TO WK-C-VUSER-USER-ID.
049000     MOVE    SCN-UU-USERNAME      TO WK-C-VUSER-USERNAME.
049100     MOVE    SCN-UU-EMAIL         TO WK-C-VUSER-EMAIL.
049200     MOVE    SCN-UU-FACULTY       TO WK-C-VUSER-FACULTY.
049300     MOVE    SCN-UU-BIRTHDT       TO WK-C-VUSER-BIRTHDT.
049400
049500     CALL "SCNVUSER" USING WK-C-VUSER-RECORD SCN-MASTER-AREA.
049600
049700     MOVE    WK-C-VUSER-STATUS    TO WS-BATCH-DISP-STATUS.
049800     MOVE    WK-C-VUSER-REASON    TO WS-BATCH-DISP-REASON.
049900
050000*----------------------------------------------------------------*
050100 C129-CALL-UPDUSER-EX.
050200*----------------------------------------------------------------*
050300     EXIT.
050400
050500*----------------------------------------------------------------*
050600 C130-CALL-MKGROUP.
050700*----------------------------------------------------------------*
050800     MOVE    SPACES               TO WK-C-VGRUP-RECORD.
050900     MOVE    "CREATE  "           TO WK-C-VGRUP-FUNCTION.
051000*                                THE CREATOR'S ID IS STAGED
051100*                                THROUGH THE WORK AREA BELOW SO
051200*                                IT LINES UP ON THE SAME 40-BYTE
051300*                                BOUNDARY AS THE MEMBERSHIP TABLE
051400*                                KEY (SEE SCNVGRUP B100).
051500     MOVE    SCN-TRN-USER-ID-VAL  TO WK-C-BATCH-ACTID-TXT-1.
051600     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VGRUP-USER-ID.
051700     MOVE    SCN-MG-NAME          TO WK-C-VGRUP-NAME.
051800     MOVE    SCN-MG-DESC          TO WK-C-VGRUP-DESC.
051900     MOVE    SCN-MG-NUMBER        TO WK-C-VGRUP-NUMBER.
052000     MOVE    SCN-MG-INVITE        TO WK-C-VGRUP-INVITE.
052100
052200     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.
052300
052400     MOVE    WK-C-VGRUP-RSLT      TO WS-BATCH-DISP-STATUS.
052500     MOVE    WK-C-VGRUP-REASON    TO WS-BATCH-DISP-REASON.
052600
052700*----------------------------------------------------------------*
052800 C139-CALL-MKGROUP-EX.
052900*----------------------------------------------------------------*
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300 C140-CALL-JOINGRP.
053400*----------------------------------------------------------------*
053500     MOVE    SPACES               TO WK-C-VGRUP-RECORD.
053600     MOVE    "JOIN    "           TO WK-C-VGRUP-FUNCTION.
053700     MOVE    SCN-TRN-USER-ID      TO WK-C-VGRUP-USER-ID.
053800     MOVE    SCN-TRN-KEY          TO WK-C-VGRUP-GROUP-ID.
053900
054000     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.
054100
054200     MOVE    WK-C-VGRUP-RSLT      TO WS-BATCH-DISP-STATUS.
054300     MOVE    WK-C-VGRUP-REASON    TO WS-BATCH-DISP-REASON.
054400
054500*----------------------------------------------------------------*
054600 C149-CALL-JOINGRP-EX.
054700*----------------------------------------------------------------*
054800     EXIT.
054900
055000*----------------------------------------------------------------*
055100 C150-CALL-MKTASK.
055200*----------------------------------------------------------------*
055300     MOVE    SPACES               TO WK-C-VTASK-RECORD.
055400     MOVE    "CREATE  "           TO WK-C-VTASK-FUNCTION.
055500     MOVE    WK-C-RUN-DATE        TO WK-C-VTASK-RUNDATE.
055600     MOVE    SCN-TRN-USER-ID      TO WK-C-VTASK-USER-ID.
055700     MOVE    SCN-MT-TITLE         TO WK-C-VTASK-TITLE.
055800     MOVE    SCN-MT-DEADLN        TO WK-C-VTASK-DEADLN.
055900     MOVE    SCN-MT-KIND          TO WK-C-VTASK-KIND.
056000     MOVE    SCN-MT-PRIO          TO WK-C-VTASK-PRIO.
056100     MOVE    SCN-MT-ASSIGNE       TO WK-C-VTASK-ASSIGNE.
056200     MOVE    SCN-MT-NOTES         TO WK-C-VTASK-NOTES.
056300     MOVE    SCN-MT-GROUP-ID      TO WK-C-VTASK-GROUP-ID.
056400
056500     CALL "SCNVTASK" USING WK-C-VTASK-RECORD SCN-MASTER-AREA.
056600
056700     MOVE    WK-C-VTASK-RSLT      TO WS-BATCH-DISP-STATUS.
056800     MOVE    WK-C-VTASK-REASON    TO WS-BATCH-DISP-REASON.
056900
057000*----------------------------------------------------------------*
057100 C159-CALL-MKTASK-EX.
057200*----------------------------------------------------------------*
057300     EXIT.
057400
057500*----------------------------------------------------------------*
057600 C160-CALL-UPDTASK.
057700*----------------------------------------------------------------*
057800     MOVE    SPACES               TO WK-C-VTASK-RECORD.
057900     MOVE    "UPDATE  "           TO WK-C-VTASK-FUNCTION.
058000     MOVE    WK-C-RUN-DATE        TO WK-C-VTASK-RUNDATE.
058100     MOVE    SCN-TRN-KEY          TO WK-C-VTASK-TASK-ID.
058200     MOVE    SCN-UT-STATUS        TO WK-C-VTASK-STATUS.
058300     MOVE    SCN-UT-PROGRSS       TO WK-C-VTASK-PROGRSS.
058400     MOVE    SCN-UT-PRIO          TO WK-C-VTASK-PRIO.
058500     MOVE    SCN-UT-DEADLN        TO WK-C-VTASK-DEADLN.
058600     MOVE    SCN-UT-ASSIGNE       TO WK-C-VTASK-ASSIGNE.
058700     MOVE    SCN-UT-NOTES         TO WK-C-VTASK-NOTES.
058800
058900     CALL "SCNVTASK" USING WK-C-VTASK-RECORD SCN-MASTER-AREA.
059000
059100     MOVE    WK-C-VTASK-RSLT      TO WS-BATCH-DISP-STATUS.
059200     MOVE    WK-C-VTASK-REASON    TO WS-BATCH-DISP-REASON.
059300
059400*----------------------------------------------------------------*
059500 C169-CALL-UPDTASK-EX.
059600*----------------------------------------------------------------*
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000 D000-END-OF-JOB-REPORT.
060100*----------------------------------------------------------------*
060200     PERFORM D100-CONTROL-TOTALS
060300        THRU D199-CONTROL-TOTALS-EX.
060400     PERFORM D200-GROUP-ROSTER
060500        THRU D299-GROUP-ROSTER-EX.
060600     PERFORM D300-TASK-LISTING
060700        THRU D399-TASK-LISTING-EX.
060750     PERFORM D400-USER-GROUP-LISTING                                SC-318
060760        THRU D499-USER-GROUP-LISTING-EX.                            SC-318
060770     PERFORM D500-ALL-TASKS-LISTING                                 SC-320
060780        THRU D599-ALL-TASKS-LISTING-EX.                             SC-320
060790     PERFORM D600-ALL-GROUPS-LISTING                                SC-320
060795        THRU D699-ALL-GROUPS-LISTING-EX.                            SC-320
060800     CLOSE   DISPOSTN.
060900
061000*----------------------------------------------------------------*
061100 D099-END-OF-JOB-REPORT-EX.
061200*----------------------------------------------------------------*
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600 D100-CONTROL-TOTALS.
061700*----------------------------------------------------------------*
061800     MOVE    WK-C-RUN-DATE        TO WK-N-BATCH-DATE-NUM.
061900
062000     MOVE    "STUDYCONNECT"       TO WK-C-BATCH-HDR-TXT.          SC-316 
062100     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-316 
062200     STRING  "*** " DELIMITED BY SIZE                             SC-316 
062300             WK-C-BATCH-HDR-TXT-1 (1:12) DELIMITED BY SIZE        SC-316 
062400             " - CONTROL TOTALS ***" DELIMITED BY SIZE
062500             INTO DSP-TOT-LABEL.
062600     WRITE   SCN-DISP-RECORD.
062700
062800     MOVE    SPACES               TO SCN-DISP-RECORD.
062900     MOVE    "TRANSACTIONS READ"  TO DSP-TOT-LABEL.
063000     MOVE    WK-N-TXN-READ-CT     TO DSP-TOT-VALUE.
063100     WRITE   SCN-DISP-RECORD.
063200
063300     MOVE    SPACES               TO SCN-DISP-RECORD.
063400     MOVE    "TRANSACTIONS ACCEPTED" TO DSP-TOT-LABEL.
063500     MOVE    WK-N-TXN-ACC-CT      TO DSP-TOT-VALUE.
063600     WRITE   SCN-DISP-RECORD.
063700
063800     MOVE    SPACES               TO SCN-DISP-RECORD.
063900     MOVE    "TRANSACTIONS REJECTED" TO DSP-TOT-LABEL.
064000     MOVE    WK-N-TXN-REJ-CT      TO DSP-TOT-VALUE.
064100     WRITE   SCN-DISP-RECORD.
064200
064300     MOVE    SPACES               TO SCN-DISP-RECORD.
064400     MOVE    "USER RECORDS WRITTEN" TO DSP-TOT-LABEL.
064500     MOVE    SCN-USER-TAB-COUNT   TO DSP-TOT-VALUE.
064600     WRITE   SCN-DISP-RECORD.
064700
064800     MOVE    SPACES               TO SCN-DISP-RECORD.
064900     MOVE    "GROUP RECORDS WRITTEN" TO DSP-TOT-LABEL.
065000     MOVE    SCN-GROUP-TAB-COUNT  TO DSP-TOT-VALUE.
065100     WRITE   SCN-DISP-RECORD.
065200
065300     MOVE    SPACES               TO SCN-DISP-RECORD.
065400     MOVE    "MEMBER RECORDS WRITTEN" TO DSP-TOT-LABEL.
065500     MOVE    SCN-MEMBER-TAB-COUNT TO DSP-TOT-VALUE.
065600     WRITE   SCN-DISP-RECORD.
065700
065800     MOVE    SPACES               TO SCN-DISP-RECORD.
065900     MOVE    "TASK RECORDS WRITTEN" TO DSP-TOT-LABEL.
066000     MOVE    SCN-TASK-TAB-COUNT   TO DSP-TOT-VALUE.
066100     WRITE   SCN-DISP-RECORD.
066200
066300*----------------------------------------------------------------*
066400 D199-CONTROL-TOTALS-EX.
066500*----------------------------------------------------------------*
066600     EXIT.
066700
066800*----------------------------------------------------------------*
066900 D200-GROUP-ROSTER.
067000*----------------------------------------------------------------*
067100     MOVE    ZERO                 TO WK-N-BATCH-IDX.
067200
067300 D201-GROUP-ROSTER-LOOP.
067400     ADD     1                    TO WK-N-BATCH-IDX.
067500     IF      WK-N-BATCH-IDX > SCN-GROUP-TAB-COUNT
067600             GO TO D299-GROUP-ROSTER-EX.
067700
067800*                                RULE G6 - GROUP MUST EXIST, WHICH
067900*                                IT DOES SINCE WE ARE WALKING THE
068000*                                TABLE - THIS ALSO EXERCISES THE
068100*                                SCNVGRUP B600 ROSTER ENTRY POINT.
068200     MOVE    "ROSTER  "           TO WK-C-VGRUP-FUNCTION.
068300     MOVE    SCN-GRP-ID (WK-N-BATCH-IDX) TO WK-C-VGRUP-GROUP-ID.
068400     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.
068500     IF      WK-C-VGRUP-RSLT NOT = "ACCEPTED"
068600             GO TO D201-GROUP-ROSTER-LOOP.
068700
068800     MOVE    "GRUPVIEW"           TO WK-C-VFMT-FUNCTION.
068900     MOVE    WK-N-BATCH-IDX       TO WK-C-VFMT-GROUP-IDX.
069000     MOVE    SPACES               TO WK-C-VFMT-REQ-USER-ID.
069100     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.
069200
069300     MOVE    SPACES               TO SCN-DISP-RECORD.
069400     MOVE    "GROUP"              TO DSP-ROS-LABEL.
069500     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.
069600     WRITE   SCN-DISP-RECORD.
069700
069800     PERFORM D210-GROUP-ROSTER-MEMBERS
069900        THRU D219-GROUP-ROSTER-MEMBERS-EX.
070000
070100     GO TO   D201-GROUP-ROSTER-LOOP.
070200
070300*----------------------------------------------------------------*
070400 D299-GROUP-ROSTER-EX.
070500*----------------------------------------------------------------*
070600     EXIT.
070700
070800*----------------------------------------------------------------*
070900 D210-GROUP-ROSTER-MEMBERS.
071000*----------------------------------------------------------------*
071100     MOVE    ZERO                 TO WK-N-BATCH-IDX2.
071200     MOVE    ZERO                 TO WK-N-BATCH-MBRCT.
071300
071400 D211-GROUP-ROSTER-MEMBERS-LOOP.
071500     ADD     1                    TO WK-N-BATCH-IDX2.
071600     IF      WK-N-BATCH-IDX2 > SCN-MEMBER-TAB-COUNT
071700             GO TO D218-GROUP-ROSTER-MEMBERS-COUNT.
071800
071900     IF      SCN-MBR-GROUP-ID (WK-N-BATCH-IDX2)
072000               NOT = SCN-GRP-ID (WK-N-BATCH-IDX)
072100             GO TO D211-GROUP-ROSTER-MEMBERS-LOOP.
072200
072300     ADD     1                    TO WK-N-BATCH-MBRCT.
072310     PERFORM D212-GROUP-ROSTER-MEMBER-LOOKUP                        SC-320
072320        THRU D217-GROUP-ROSTER-MEMBER-LOOKUP-EX.                    SC-320
072400     MOVE    SPACES               TO SCN-DISP-RECORD.
072500     MOVE    "  MEMBER"           TO DSP-ROS-LABEL.
072600     STRING  SCN-MBR-USER-ID-VAL (WK-N-BATCH-IDX2)
072700                                         DELIMITED BY SPACE
072710             " "                        DELIMITED BY SIZE         SC-320
072720             WK-C-BATCH-UNAME-TXT-1     DELIMITED BY SIZE          SC-320
072730             " "                        DELIMITED BY SIZE         SC-320
072740             WK-C-BATCH-EMAIL-TXT-1     DELIMITED BY SIZE          SC-320
072800             " ROLE="                    DELIMITED BY SIZE
072900             SCN-MBR-ROLE-VAL (WK-N-BATCH-IDX2)
073000                                         DELIMITED BY SPACE
073100             INTO DSP-ROS-TEXT.
073200     WRITE   SCN-DISP-RECORD.
073300     GO TO   D211-GROUP-ROSTER-MEMBERS-LOOP.
073310
073320*----------------------------------------------------------------* SC-320
073330* D212 - LOOK UP THE MEMBER'S USERNAME/EMAIL IN SCN-USER-TAB BY   SC-320
073340*        SCN-MBR-USER-ID-VAL - SAME LOOKUP-BY-ID PATTERN AS       SC-320
073350*        SCNFMT'S B110-LOOKUP-GROUP-NAME - REQ#SC-320.            SC-320
073360*----------------------------------------------------------------* SC-320
073370 D212-GROUP-ROSTER-MEMBER-LOOKUP.                                  SC-320
073380*----------------------------------------------------------------* SC-320
073390     MOVE    SPACES               TO WK-C-BATCH-UNAME-TXT.         SC-320
073400     MOVE    SPACES               TO WK-C-BATCH-EMAIL-TXT.         SC-320
073410     MOVE    ZERO                 TO WK-N-BATCH-IDX3.              SC-320
073420
073430 D213-GROUP-ROSTER-MEMBER-LOOKUP-LOOP.                             SC-320
073440     ADD     1                    TO WK-N-BATCH-IDX3.              SC-320
073450     IF      WK-N-BATCH-IDX3 > SCN-USER-TAB-COUNT                  SC-320
073460             GO TO D217-GROUP-ROSTER-MEMBER-LOOKUP-EX.             SC-320
073470     IF      SCN-USER-ID-VAL (WK-N-BATCH-IDX3)                     SC-320
073480                         = SCN-MBR-USER-ID-VAL (WK-N-BATCH-IDX2)   SC-320
073490             MOVE SCN-USER-USERNAME (WK-N-BATCH-IDX3) (1:30)       SC-320
073500                                  TO WK-C-BATCH-UNAME-TXT          SC-320
073510             MOVE SCN-USER-EMAIL    (WK-N-BATCH-IDX3) (1:40)       SC-320
073520                                  TO WK-C-BATCH-EMAIL-TXT          SC-320
073530             GO TO D217-GROUP-ROSTER-MEMBER-LOOKUP-EX.             SC-320
073540     GO TO   D213-GROUP-ROSTER-MEMBER-LOOKUP-LOOP.                 SC-320
073550
073560*----------------------------------------------------------------* SC-320
073570 D217-GROUP-ROSTER-MEMBER-LOOKUP-EX.                               SC-320
073580*----------------------------------------------------------------* SC-320
073590     EXIT.                                                         SC-320
073600 D218-GROUP-ROSTER-MEMBERS-COUNT.
073610     MOVE    WK-N-BATCH-MBRCT     TO WK-N-BATCH-MBRCT-ED.
073700     MOVE    SPACES               TO SCN-DISP-RECORD.
073800     MOVE    "  MBR-CNT"          TO DSP-ROS-LABEL.
073900     MOVE    WK-N-BATCH-MBRCT-ED  TO DSP-ROS-TEXT (1:5).
074000     WRITE   SCN-DISP-RECORD.
074100
074200*----------------------------------------------------------------*
074300 D219-GROUP-ROSTER-MEMBERS-EX.
074400*----------------------------------------------------------------*
074500     EXIT.
074600
074700*----------------------------------------------------------------*
074800 D300-TASK-LISTING.
074900*----------------------------------------------------------------*
074910*                                RULE T9 - ONE SECTION PER USER  SC-318
074920*                                ON FILE. SCNVTASK FORUSER IS    SC-318
074930*                                CALLED TO CONFIRM THE USER      SC-318
074940*                                EXISTS, THEN THIS PARAGRAPH     SC-318
074950*                                WALKS SCN-TASK-TAB APPLYING THE SC-318
074960*                                OWNED-OR-MEMBER TEST ITSELF -   SC-318
074970*                                SAME PATTERN AS D210 DOES FOR   SC-318
074975*                                THE ROSTER - REQ#SC-318.        SC-318
075000     MOVE    ZERO                 TO WK-N-BATCH-IDX.
075700
075800 D301-TASK-LISTING-LOOP.
075900     ADD     1                    TO WK-N-BATCH-IDX.
076000     IF      WK-N-BATCH-IDX > SCN-USER-TAB-COUNT
076100             GO TO D399-TASK-LISTING-EX.
076110
076120     MOVE    SCN-USER-ID-VAL (WK-N-BATCH-IDX)                    SC-318
076130                                  TO WK-C-BATCH-ACTID-TXT-1.     SC-318
076140     MOVE    "FORUSER "           TO WK-C-VTASK-FUNCTION.        SC-318
076150     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VTASK-USER-ID.         SC-318
076160     CALL "SCNVTASK" USING WK-C-VTASK-RECORD SCN-MASTER-AREA.    SC-318
076170     IF      WK-C-VTASK-RSLT NOT = "ACCEPTED"                    SC-318
076180             GO TO D301-TASK-LISTING-LOOP.                       SC-318
076190
076200     MOVE    SPACES               TO SCN-DISP-RECORD.
076210     MOVE    "USER"               TO DSP-ROS-LABEL.              SC-318
076215     MOVE    SCN-USER-ID-VAL (WK-N-BATCH-IDX)                     SC-318
076218                                  TO DSP-ROS-TEXT (1:36).         SC-318
076230     WRITE   SCN-DISP-RECORD.                                    SC-318
076240     MOVE    ZERO                 TO WK-N-BATCH-TSKCT.           SC-318
076250     MOVE    ZERO                 TO WK-N-BATCH-IDX2.
076260
076270 D302-TASK-LISTING-TASK-LOOP.                                    SC-318
076280     ADD     1                    TO WK-N-BATCH-IDX2.            SC-318
076290     IF      WK-N-BATCH-IDX2 > SCN-TASK-TAB-COUNT                SC-318
076300             GO TO D308-TASK-LISTING-TASK-COUNT.                 SC-318
076310
076320     PERFORM D310-TASK-LISTING-VISIBLE                           SC-318
076330        THRU D319-TASK-LISTING-VISIBLE-EX.                       SC-318
076340     IF      WS-BATCH-NOT-VISIBLE                                SC-318
076350             GO TO D302-TASK-LISTING-TASK-LOOP.                  SC-318
076360
076370     ADD     1                    TO WK-N-BATCH-TSKCT.           SC-318
076380     MOVE    "TASKVIEW"           TO WK-C-VFMT-FUNCTION.
076400     MOVE    WK-N-BATCH-IDX2      TO WK-C-VFMT-TASK-IDX.         SC-318
076500     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.
076600
076700     MOVE    SPACES               TO SCN-DISP-RECORD.
076800     MOVE    "  TASK"             TO DSP-ROS-LABEL.              SC-318
076900     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.
077000     WRITE   SCN-DISP-RECORD.
077010     GO TO   D302-TASK-LISTING-TASK-LOOP.                        SC-318
077020
077030 D308-TASK-LISTING-TASK-COUNT.                                   SC-318
077040     MOVE    WK-N-BATCH-TSKCT     TO WK-N-BATCH-TSKCT-ED.        SC-318
077050     MOVE    SPACES               TO SCN-DISP-RECORD.            SC-318
077060     MOVE    "  TSK-CNT"          TO DSP-ROS-LABEL.              SC-318
077070     MOVE    WK-N-BATCH-TSKCT-ED  TO DSP-ROS-TEXT (1:5).         SC-318
077080     WRITE   SCN-DISP-RECORD.                                    SC-318
077090     GO TO   D301-TASK-LISTING-LOOP.                             SC-318
077100
077200
077300*----------------------------------------------------------------*
077400 D399-TASK-LISTING-EX.
077500*----------------------------------------------------------------*
077600     EXIT.
077610
077620*----------------------------------------------------------------*
077630* D310 - RULE T9 TEST - VISIBLE IF SCN-TASK-TAB (WK-N-BATCH-IDX2 SC-318
077640*        IS OWNED BY SCN-USER-TAB (WK-N-BATCH-IDX) OR BELONGS TO SC-318
077650*        GROUP THAT USER IS A MEMBER OF.                         SC-318
077660*----------------------------------------------------------------*
077670 D310-TASK-LISTING-VISIBLE.                                      SC-318
077680*----------------------------------------------------------------*
077690     SET     WS-BATCH-NOT-VISIBLE TO TRUE.                       SC-318
077700
077710     IF      SCN-TSK-USER-ID-VAL (WK-N-BATCH-IDX2)               SC-318
077720                         = SCN-USER-ID-VAL (WK-N-BATCH-IDX)      SC-318
077730             SET  WS-BATCH-VISIBLE TO TRUE                       SC-318
077740             GO TO D319-TASK-LISTING-VISIBLE-EX.                 SC-318
077750
077760     IF      SCN-TSK-GROUP-ID (WK-N-BATCH-IDX2) = ZERO           SC-318
077770             GO TO D319-TASK-LISTING-VISIBLE-EX.                 SC-318
077780
077790     MOVE    ZERO                 TO WK-N-BATCH-IDX3.            SC-318
077800
077810 D311-TASK-LISTING-VISIBLE-LOOP.                                 SC-318
077820     ADD     1                    TO WK-N-BATCH-IDX3.            SC-318
077830     IF      WK-N-BATCH-IDX3 > SCN-MEMBER-TAB-COUNT              SC-318
077840             GO TO D319-TASK-LISTING-VISIBLE-EX.                 SC-318
077850
077860     IF      SCN-MBR-USER-ID-VAL (WK-N-BATCH-IDX3)               SC-318
077870                         = SCN-USER-ID-VAL (WK-N-BATCH-IDX)      SC-318
077880       AND   SCN-MBR-GROUP-ID (WK-N-BATCH-IDX3)                  SC-318
077890                         = SCN-TSK-GROUP-ID (WK-N-BATCH-IDX2)    SC-318
077900             SET  WS-BATCH-VISIBLE TO TRUE                       SC-318
077910             GO TO D319-TASK-LISTING-VISIBLE-EX.                 SC-318
077920
077930     GO TO   D311-TASK-LISTING-VISIBLE-LOOP.                     SC-318
077940
077950*----------------------------------------------------------------*
077960 D319-TASK-LISTING-VISIBLE-EX.                                   SC-318
077970*----------------------------------------------------------------*
077980     EXIT.                                                       SC-318
077990
078000*----------------------------------------------------------------*
078001* D400 - RULE G5 - GROUPS AND ADMIN-GROUPS FOR USER. ONE SECTION  SC-318
078002*        PER USER ON FILE. SCNVGRUP USRGRUPS/ADMGRUPS ARE CALLED  SC-318
078003*        TO CONFIRM THE USER EXISTS, THEN THIS PARAGRAPH WALKS    SC-318
078004*        SCN-GROUP-TAB, TESTING SCN-MEMBER-TAB FOR A MATCHING     SC-318
078005*        MEMBERSHIP ROW ITSELF - SAME PATTERN AS D300 DOES FOR    SC-318
078006*        TASKS - REQ#SC-318.                                      SC-318
078007*----------------------------------------------------------------*
078008 D400-USER-GROUP-LISTING.
078009*----------------------------------------------------------------*
078011     MOVE    ZERO                 TO WK-N-BATCH-IDX.              SC-318
078012 D401-USER-GROUP-LISTING-LOOP.
078013     ADD     1                    TO WK-N-BATCH-IDX.              SC-318
078014     IF      WK-N-BATCH-IDX > SCN-USER-TAB-COUNT                  SC-318
078015             GO TO D499-USER-GROUP-LISTING-EX.                    SC-318
078016     MOVE    SCN-USER-ID-VAL (WK-N-BATCH-IDX)                     SC-318
078017                                  TO WK-C-BATCH-ACTID-TXT-1.      SC-318
078018     MOVE    "USRGRUPS"           TO WK-C-VGRUP-FUNCTION.         SC-318
078019     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VGRUP-USER-ID.          SC-318
078021     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.     SC-318
078022     IF      WK-C-VGRUP-RSLT NOT = "ACCEPTED"                     SC-318
078023             GO TO D401-USER-GROUP-LISTING-LOOP.                  SC-318
078024     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-318
078025     MOVE    "GRP-USR"            TO DSP-ROS-LABEL.               SC-318
078026     MOVE    SCN-USER-ID-VAL (WK-N-BATCH-IDX)                     SC-318
078027                                  TO DSP-ROS-TEXT (1:36).         SC-318
078028     WRITE   SCN-DISP-RECORD.                                     SC-318
078029     MOVE    ZERO                 TO WK-N-BATCH-GRPCT.            SC-318
078031     MOVE    ZERO                 TO WK-N-BATCH-IDX2.             SC-318
078032 D402-USER-GROUP-LISTING-GRP-LOOP.
078033     ADD     1                    TO WK-N-BATCH-IDX2.             SC-318
078034     IF      WK-N-BATCH-IDX2 > SCN-GROUP-TAB-COUNT                SC-318
078035             GO TO D408-USER-GROUP-LISTING-GRP-DONE.              SC-318
078036     SET     WS-BATCH-NOT-VISIBLE TO TRUE.                        SC-318
078037     MOVE    ZERO                 TO WK-N-BATCH-IDX3.             SC-318
078038 D403-USER-GROUP-LISTING-MBR-LOOP.
078039     ADD     1                    TO WK-N-BATCH-IDX3.             SC-318
078041     IF      WK-N-BATCH-IDX3 > SCN-MEMBER-TAB-COUNT               SC-318
078042             GO TO D404-USER-GROUP-LISTING-MBR-DONE.              SC-318
078043     IF      SCN-MBR-USER-ID-VAL (WK-N-BATCH-IDX3)                SC-318
078044                         = SCN-USER-ID-VAL (WK-N-BATCH-IDX)       SC-318
078045       AND   SCN-MBR-GROUP-ID (WK-N-BATCH-IDX3)                   SC-318
078046                         = SCN-GRP-ID (WK-N-BATCH-IDX2)           SC-318
078047             SET  WS-BATCH-VISIBLE TO TRUE                        SC-318
078048             GO TO D404-USER-GROUP-LISTING-MBR-DONE.              SC-318
078049     GO TO   D403-USER-GROUP-LISTING-MBR-LOOP.                    SC-318
078051 D404-USER-GROUP-LISTING-MBR-DONE.
078052     IF      WS-BATCH-NOT-VISIBLE                                 SC-318
078053             GO TO D402-USER-GROUP-LISTING-GRP-LOOP.              SC-318
078054     ADD     1                    TO WK-N-BATCH-GRPCT.            SC-318
078055     MOVE    "GRUPVIEW"           TO WK-C-VFMT-FUNCTION.          SC-318
078056     MOVE    WK-N-BATCH-IDX2      TO WK-C-VFMT-GROUP-IDX.         SC-318
078057     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VFMT-REQ-USER-ID.       SC-318
078058     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.        SC-318
078059     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-318
078061     MOVE    "  GROUP"            TO DSP-ROS-LABEL.               SC-318
078062     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.                SC-318
078063     WRITE   SCN-DISP-RECORD.                                     SC-318
078064     GO TO   D402-USER-GROUP-LISTING-GRP-LOOP.                    SC-318
078066 D408-USER-GROUP-LISTING-GRP-DONE.
078067     MOVE    WK-N-BATCH-GRPCT     TO WK-N-BATCH-GRPCT-ED.         SC-318
078068     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-318
078069     MOVE    "  GRP-CNT"          TO DSP-ROS-LABEL.               SC-318
078071     MOVE    WK-N-BATCH-GRPCT-ED  TO DSP-ROS-TEXT (1:5).          SC-318
078072     WRITE   SCN-DISP-RECORD.                                     SC-318
078073*                                RULE G5 - ADMIN GROUPS FOR THE   SC-318
078074*                                SAME USER - SAME WALK, THIS TIME SC-318
078075*                                REQUIRING AN ADMIN MEMBERSHIP ROW. SC-318
078076     MOVE    "ADMGRUPS"           TO WK-C-VGRUP-FUNCTION.         SC-318
078077     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VGRUP-USER-ID.          SC-318
078078     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.     SC-318
078079     IF      WK-C-VGRUP-RSLT NOT = "ACCEPTED"                     SC-318
078081             GO TO D401-USER-GROUP-LISTING-LOOP.                  SC-318
078082     MOVE    ZERO                 TO WK-N-BATCH-ADMCT.            SC-318
078083     MOVE    ZERO                 TO WK-N-BATCH-IDX2.             SC-318
078084 D409-USER-GROUP-LISTING-ADM-LOOP.
078085     ADD     1                    TO WK-N-BATCH-IDX2.             SC-318
078086     IF      WK-N-BATCH-IDX2 > SCN-GROUP-TAB-COUNT                SC-318
078087             GO TO D419-USER-GROUP-LISTING-ADM-DONE.              SC-318
078088     SET     WS-BATCH-NOT-VISIBLE TO TRUE.                        SC-318
078089     MOVE    ZERO                 TO WK-N-BATCH-IDX3.             SC-318
078091 D410-USER-GROUP-LISTING-ADM-MBR-LOOP.
078092     ADD     1                    TO WK-N-BATCH-IDX3.             SC-318
078093     IF      WK-N-BATCH-IDX3 > SCN-MEMBER-TAB-COUNT               SC-318
078094             GO TO D411-USER-GROUP-LISTING-ADM-MBR-DONE.          SC-318
078095     IF      SCN-MBR-USER-ID-VAL (WK-N-BATCH-IDX3)                SC-318
078096                         = SCN-USER-ID-VAL (WK-N-BATCH-IDX)       SC-318
078097       AND   SCN-MBR-GROUP-ID (WK-N-BATCH-IDX3)                   SC-318
078098                         = SCN-GRP-ID (WK-N-BATCH-IDX2)           SC-318
078099       AND   SCN-MBR-ROLE-VAL (WK-N-BATCH-IDX3) = "admin     "    SC-318
078101             SET  WS-BATCH-VISIBLE TO TRUE                        SC-318
078102             GO TO D411-USER-GROUP-LISTING-ADM-MBR-DONE.          SC-318
078103     GO TO   D410-USER-GROUP-LISTING-ADM-MBR-LOOP.                SC-318
078104 D411-USER-GROUP-LISTING-ADM-MBR-DONE.
078106     IF      WS-BATCH-NOT-VISIBLE                                 SC-318
078107             GO TO D409-USER-GROUP-LISTING-ADM-LOOP.              SC-318
078108     ADD     1                    TO WK-N-BATCH-ADMCT.            SC-318
078109     MOVE    "GRUPVIEW"           TO WK-C-VFMT-FUNCTION.          SC-318
078111     MOVE    WK-N-BATCH-IDX2      TO WK-C-VFMT-GROUP-IDX.         SC-318
078112     MOVE    WK-C-BATCH-ACTID-ALT TO WK-C-VFMT-REQ-USER-ID.       SC-318
078113     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.        SC-318
078114     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-318
078116     MOVE    "  ADMGRP"           TO DSP-ROS-LABEL.               SC-318
078117     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.                SC-318
078118     WRITE   SCN-DISP-RECORD.                                     SC-318
078119     GO TO   D409-USER-GROUP-LISTING-ADM-LOOP.                    SC-318
078121 D419-USER-GROUP-LISTING-ADM-DONE.
078122     MOVE    WK-N-BATCH-ADMCT     TO WK-N-BATCH-ADMCT-ED.         SC-318
078123     MOVE    SPACES               TO SCN-DISP-RECORD.             SC-318
078124     MOVE    "  ADM-CNT"          TO DSP-ROS-LABEL.               SC-318
078126     MOVE    WK-N-BATCH-ADMCT-ED  TO DSP-ROS-TEXT (1:5).          SC-318
078127     WRITE   SCN-DISP-RECORD.                                     SC-318
078128     GO TO   D401-USER-GROUP-LISTING-LOOP.                        SC-318
078129*----------------------------------------------------------------*
078131 D499-USER-GROUP-LISTING-EX.
078132*----------------------------------------------------------------*
078133     EXIT.                                                        SC-318
078134
078135*----------------------------------------------------------------*
078136* D500 - RULE - ALL TASKS, NO PER-USER FILTER. EXERCISES THE       SC-320
078137*        SCNVTASK ALLTASKS ENTRY POINT, WHICH ALLGRUPS' COUSIN     SC-320
078138*        B400-ALL-TASKS HAD NEVER BEEN SENT BY ANY CALLER - THE    SC-320
078139*        CALLER THEN WALKS SCN-TASK-TAB ITSELF - REQ#SC-320.       SC-320
078140*----------------------------------------------------------------*
078141 D500-ALL-TASKS-LISTING.
078142*----------------------------------------------------------------*
078143     MOVE    "ALLTASKS"           TO WK-C-VTASK-FUNCTION.           SC-320
078144     CALL "SCNVTASK" USING WK-C-VTASK-RECORD SCN-MASTER-AREA.       SC-320
078145     IF      WK-C-VTASK-RSLT NOT = "ACCEPTED"                       SC-320
078146             GO TO D599-ALL-TASKS-LISTING-EX.                       SC-320
078147     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078148     MOVE    "ALL-TASK"           TO DSP-ROS-LABEL.                 SC-320
078149     MOVE    "EVERY TASK ON FILE, UNFILTERED" TO DSP-ROS-TEXT.      SC-320
078150     WRITE   SCN-DISP-RECORD.                                       SC-320
078151     MOVE    ZERO                 TO WK-N-BATCH-TSKCT.              SC-320
078152     MOVE    ZERO                 TO WK-N-BATCH-IDX2.               SC-320
078153 D501-ALL-TASKS-LISTING-LOOP.                                       SC-320
078154     ADD     1                    TO WK-N-BATCH-IDX2.               SC-320
078155     IF      WK-N-BATCH-IDX2 > SCN-TASK-TAB-COUNT                   SC-320
078156             GO TO D508-ALL-TASKS-LISTING-COUNT.                    SC-320
078157     ADD     1                    TO WK-N-BATCH-TSKCT.              SC-320
078158     MOVE    "TASKVIEW"           TO WK-C-VFMT-FUNCTION.            SC-320
078159     MOVE    WK-N-BATCH-IDX2      TO WK-C-VFMT-TASK-IDX.            SC-320
078160     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.          SC-320
078161     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078162     MOVE    "  TASK"             TO DSP-ROS-LABEL.                 SC-320
078163     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.                  SC-320
078164     WRITE   SCN-DISP-RECORD.                                       SC-320
078165     GO TO   D501-ALL-TASKS-LISTING-LOOP.                           SC-320
078166 D508-ALL-TASKS-LISTING-COUNT.                                      SC-320
078167     MOVE    WK-N-BATCH-TSKCT     TO WK-N-BATCH-TSKCT-ED.           SC-320
078168     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078169     MOVE    "  TSK-CNT"          TO DSP-ROS-LABEL.                 SC-320
078170     MOVE    WK-N-BATCH-TSKCT-ED  TO DSP-ROS-TEXT (1:5).            SC-320
078171     WRITE   SCN-DISP-RECORD.                                       SC-320
078172*----------------------------------------------------------------*
078173 D599-ALL-TASKS-LISTING-EX.
078174*----------------------------------------------------------------*
078175     EXIT.                                                         SC-320
078176
078177*----------------------------------------------------------------*
078178* D600 - RULE - ALL GROUPS, NO PER-USER FILTER. EXERCISES THE      SC-320
078179*        SCNVGRUP ALLGRUPS ENTRY POINT, NEVER SENT BY ANY CALLER   SC-320
078180*        BEFORE NOW - THE CALLER THEN WALKS SCN-GROUP-TAB ITSELF   SC-320
078181*        - REQ#SC-320.                                             SC-320
078182*----------------------------------------------------------------*
078183 D600-ALL-GROUPS-LISTING.
078184*----------------------------------------------------------------*
078185     MOVE    "ALLGRUPS"           TO WK-C-VGRUP-FUNCTION.           SC-320
078186     CALL "SCNVGRUP" USING WK-C-VGRUP-RECORD SCN-MASTER-AREA.       SC-320
078187     IF      WK-C-VGRUP-RSLT NOT = "ACCEPTED"                       SC-320
078188             GO TO D699-ALL-GROUPS-LISTING-EX.                      SC-320
078189     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078190     MOVE    "ALL-GRP"            TO DSP-ROS-LABEL.                 SC-320
078191     MOVE    "EVERY GROUP ON FILE, UNFILTERED" TO DSP-ROS-TEXT.     SC-320
078192     WRITE   SCN-DISP-RECORD.                                       SC-320
078193     MOVE    ZERO                 TO WK-N-BATCH-GRPCT.              SC-320
078194     MOVE    ZERO                 TO WK-N-BATCH-IDX2.               SC-320
078195 D601-ALL-GROUPS-LISTING-LOOP.                                      SC-320
078196     ADD     1                    TO WK-N-BATCH-IDX2.               SC-320
078197     IF      WK-N-BATCH-IDX2 > SCN-GROUP-TAB-COUNT                  SC-320
078198             GO TO D608-ALL-GROUPS-LISTING-COUNT.                   SC-320
078199     ADD     1                    TO WK-N-BATCH-GRPCT.              SC-320
078200     MOVE    "GRUPVIEW"           TO WK-C-VFMT-FUNCTION.            SC-320
078201     MOVE    WK-N-BATCH-IDX2      TO WK-C-VFMT-GROUP-IDX.           SC-320
078202     MOVE    SPACES               TO WK-C-VFMT-REQ-USER-ID.         SC-320
078203     CALL "SCNFMT" USING WK-C-VFMT-RECORD SCN-MASTER-AREA.          SC-320
078204     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078205     MOVE    "  GROUP"            TO DSP-ROS-LABEL.                 SC-320
078206     MOVE    WK-C-VFMT-OUT-LINE   TO DSP-ROS-TEXT.                  SC-320
078207     WRITE   SCN-DISP-RECORD.                                       SC-320
078208     GO TO   D601-ALL-GROUPS-LISTING-LOOP.                          SC-320
078209 D608-ALL-GROUPS-LISTING-COUNT.                                     SC-320
078210     MOVE    WK-N-BATCH-GRPCT     TO WK-N-BATCH-GRPCT-ED.           SC-320
078211     MOVE    SPACES               TO SCN-DISP-RECORD.               SC-320
078212     MOVE    "  GRP-CNT"          TO DSP-ROS-LABEL.                 SC-320
078213     MOVE    WK-N-BATCH-GRPCT-ED  TO DSP-ROS-TEXT (1:5).            SC-320
078214     WRITE   SCN-DISP-RECORD.                                      SC-320
078215*----------------------------------------------------------------*
078216 D699-ALL-GROUPS-LISTING-EX.
078217*----------------------------------------------------------------*
078218     EXIT.                                                         SC-320

078220 E000-REWRITE-MASTERS.
078230*----------------------------------------------------------------*
078240     OPEN    OUTPUT USERS.
078250     IF      NOT WK-C-SUCCESSFUL
078260             DISPLAY "SCNBATCH - OPEN ERROR - USERS (OUTPUT)"
078270             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078280             GO TO Y900-ABNORMAL-TERMINATION.
078290     PERFORM E100-REWRITE-USERS
078300        THRU E199-REWRITE-USERS-EX.
078310     CLOSE   USERS.
078320
078330     OPEN    OUTPUT GROUPS.
078340     IF      NOT WK-C-SUCCESSFUL
078350             DISPLAY "SCNBATCH - OPEN ERROR - GROUPS (OUTPUT)"
078360             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078370             GO TO Y900-ABNORMAL-TERMINATION.
078380     PERFORM E200-REWRITE-GROUPS
078390        THRU E299-REWRITE-GROUPS-EX.
078400     CLOSE   GROUPS.
078410
078420     OPEN    OUTPUT MEMBERS.
078430     IF      NOT WK-C-SUCCESSFUL
078440             DISPLAY "SCNBATCH - OPEN ERROR - MEMBERS (OUTPUT)"
078450             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078460             GO TO Y900-ABNORMAL-TERMINATION.
078470     PERFORM E300-REWRITE-MEMBERS
078480        THRU E399-REWRITE-MEMBERS-EX.
078490     CLOSE   MEMBERS.
078500
078510     OPEN    OUTPUT TASKS.
078520     IF      NOT WK-C-SUCCESSFUL
078530             DISPLAY "SCNBATCH - OPEN ERROR - TASKS (OUTPUT)"
078540             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078550             GO TO Y900-ABNORMAL-TERMINATION.
078560     PERFORM E400-REWRITE-TASKS
078570        THRU E499-REWRITE-TASKS-EX.
078580     CLOSE   TASKS.
078590
078600*----------------------------------------------------------------*
078610 E099-REWRITE-MASTERS-EX.
078620*----------------------------------------------------------------*
078630     EXIT.
078640
078650*----------------------------------------------------------------*
078660 E100-REWRITE-USERS.
078670*----------------------------------------------------------------*
078680     MOVE    ZERO                 TO WK-N-BATCH-IDX.
078690
078700 E101-REWRITE-USERS-LOOP.
078710     ADD     1                    TO WK-N-BATCH-IDX.
078720     IF      WK-N-BATCH-IDX > SCN-USER-TAB-COUNT
078730             GO TO E199-REWRITE-USERS-EX.
078740
078750     MOVE    SCN-USER-TAB-REC (WK-N-BATCH-IDX) TO SCN-USER-RECORD.
078760     WRITE   SCN-USER-RECORD.
078770     ADD     1                    TO WK-N-USR-WRT-CT.
078780     GO TO   E101-REWRITE-USERS-LOOP.
078790
078800*----------------------------------------------------------------*
078810 E199-REWRITE-USERS-EX.
078820*----------------------------------------------------------------*
078830     EXIT.
078840
078850*----------------------------------------------------------------*
078860 E200-REWRITE-GROUPS.
078870*----------------------------------------------------------------*
078880     MOVE    ZERO                 TO WK-N-BATCH-IDX.
078890
078900 E201-REWRITE-GROUPS-LOOP.
078910     ADD     1                    TO WK-N-BATCH-IDX.
078920     IF      WK-N-BATCH-IDX > SCN-GROUP-TAB-COUNT
078930             GO TO E299-REWRITE-GROUPS-EX.
078940
078950     MOVE    SCN-GROUP-TAB-REC (WK-N-BATCH-IDX) TO SCN-GROUP-RECORD.
078960     WRITE   SCN-GROUP-RECORD.
078970     ADD     1                    TO WK-N-GRP-WRT-CT.
078980     GO TO   E201-REWRITE-GROUPS-LOOP.
078990
079000*----------------------------------------------------------------*
079010 E299-REWRITE-GROUPS-EX.
079020*----------------------------------------------------------------*
079030     EXIT.
079040
079050*----------------------------------------------------------------*
079060 E300-REWRITE-MEMBERS.
079070*----------------------------------------------------------------*
079080     MOVE    ZERO                 TO WK-N-BATCH-IDX.
079090
079100 E301-REWRITE-MEMBERS-LOOP.
079110     ADD     1                    TO WK-N-BATCH-IDX.
079120     IF      WK-N-BATCH-IDX > SCN-MEMBER-TAB-COUNT
079130             GO TO E399-REWRITE-MEMBERS-EX.
079140
079150     MOVE    SCN-MEMBER-TAB-REC (WK-N-BATCH-IDX)
079160               TO SCN-MEMBER-RECORD.
079170     WRITE   SCN-MEMBER-RECORD.
079180     ADD     1                    TO WK-N-MBR-WRT-CT.
079190     GO TO   E301-REWRITE-MEMBERS-LOOP.
079200
079210*----------------------------------------------------------------*
079220 E399-REWRITE-MEMBERS-EX.
079230*----------------------------------------------------------------*
079240     EXIT.
079250
079260*----------------------------------------------------------------*
079270 E400-REWRITE-TASKS.
079280*----------------------------------------------------------------*
079290     MOVE    ZERO                 TO WK-N-BATCH-IDX.
079300
079310 E401-REWRITE-TASKS-LOOP.
079320     ADD     1                    TO WK-N-BATCH-IDX.
079330     IF      WK-N-BATCH-IDX > SCN-TASK-TAB-COUNT
079340             GO TO E499-REWRITE-TASKS-EX.
079350
079360     MOVE    SCN-TASK-TAB-REC (WK-N-BATCH-IDX) TO SCN-TASK-RECORD.
079370     WRITE   SCN-TASK-RECORD.
079380     ADD     1                    TO WK-N-TSK-WRT-CT.
079390     GO TO   E401-REWRITE-TASKS-LOOP.
079400
079410*----------------------------------------------------------------*
079420 E499-REWRITE-TASKS-EX.
079430*----------------------------------------------------------------*
079440     EXIT.
079450
079460*----------------------------------------------------------------*
079470 Y900-ABNORMAL-TERMINATION.
079480*----------------------------------------------------------------*
079490     MOVE    "Y"                  TO WK-C-ABORT-SW.
079500     DISPLAY "SCNBATCH - ABNORMAL TERMINATION - RUN ABORTED".
079510     STOP RUN.
079520
079530*----------------------------------------------------------------*
079540 Z000-END-PROGRAM-ROUTINE.
079550*----------------------------------------------------------------*
079560     DISPLAY "SCNBATCH - RUN COMPLETE".
079570     DISPLAY "TRANSACTIONS READ     = " WK-N-TXN-READ-CT.
079580     DISPLAY "TRANSACTIONS ACCEPTED = " WK-N-TXN-ACC-CT.
079590     DISPLAY "TRANSACTIONS REJECTED = " WK-N-TXN-REJ-CT.
079600     DISPLAY "USER RECORDS WRITTEN  = " WK-N-USR-WRT-CT.
079610     DISPLAY "GROUP RECORDS WRITTEN = " WK-N-GRP-WRT-CT.
079620     DISPLAY "MEMBER RECORDS WRITTEN= " WK-N-MBR-WRT-CT.
079630     DISPLAY "TASK RECORDS WRITTEN  = " WK-N-TSK-WRT-CT.
079640
079650*----------------------------------------------------------------*
079660 Z099-END-PROGRAM-ROUTINE-EX.
079670*----------------------------------------------------------------*
079680     EXIT.
079690
079700******************************************************************
