000100* SCNPARM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0001 RENL29  09/11/2023  - STUDYCONNECT RULE ENGINE - PHASE 1
000600*                               - RUNPARM JOB PARAMETER CARD LAYOUT.
000700*                                 ONE CARD PER RUN, READ BY SCNXPARM,
000800*                                 SO T1 COMPARES AGAINST A
000900*                                 REPRODUCIBLE BUSINESS DATE INSTEAD
001000*                                 OF THE WALL CLOCK.
001100* --------------------------------------------------------------------------
001200 01  SCN-PARM-RECORD.
001300     05  SCN-PARM-RUNDATE            PIC 9(08).
001400*                                BUSINESS DATE FOR THIS RUN - YYYYMMDD
001500     05  FILLER                      PIC X(72).
