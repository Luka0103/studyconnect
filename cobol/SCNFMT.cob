000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNFMT.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE - SERIALIZERS. IT SHAPES
001100*               ONE TASK-TAB ENTRY OR ONE GROUP-TAB ENTRY INTO A
001200*               PRINT LINE FOR THE END-OF-JOB REPORT. THE
001300*               GROUP VIEW ALSO RESOLVES THE REQUESTING USER'S
001400*               ROLE IN THE GROUP WHEN ONE IS SUPPLIED. IT READS
001500*               (NEVER MUTATES) THE SHARED IN-MEMORY MASTER-DATA
001600*               TABLES OWNED BY SCNBATCH AND PASSED IN AS THE
001700*               SECOND CALL PARAMETER.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002300*                           - INITIAL VERSION - TASK VIEW.
002400*----------------------------------------------------------------*
002500* SCN0012 21/01/1996 MATWEE - ADD B200-FORMAT-GROUP-VIEW FOR THE
002600*                             GROUP ROSTER SECTION OF THE REPORT.
002700*----------------------------------------------------------------*
002800* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - DEADLINE IS ALREADY A
002900*                             FULL 4-DIGIT-CENTURY YYYYMMDD FIELD
003000*                             ON THE PRINT LINE. NO CHANGE
003100*                             REQUIRED. SIGNED OFF.
003200*----------------------------------------------------------------*
003300* SCN0036 15/07/2024 ACNFAM - RESOLVE THE REQUESTING USER'S ROLE
003400*                             ON THE GROUP VIEW LINE - REQ#SC-288.
003500*----------------------------------------------------------------*
003600* SCN0039 09/08/2024 RENL29 - EDIT THE TASK DEADLINE AS A NUMERIC
003700*                             VIEW BEFORE STRINGING SO A ZERO
003800*                             DEADLINE PRINTS AS ZEROS, NOT BLANK
003900*                             - REQ#SC-315.
004000*----------------------------------------------------------------*
004100* SCN0046 09/08/2024 RENL29 - TASK VIEW WAS MISSING KIND, GROUP-ID
004200*                             AND ASSIGNEE; GROUP VIEW WAS MISSING
004300*                             DESCRIPTION. ADD ALL FOUR TO THE
004400*                             OUTPUT LINE NOW THAT SCNFCOM/SCNDSP
004500*                             HAVE ROOM FOR THEM - REQ#SC-317.
004600*================================================================
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                      PIC X(24) VALUE
006800     "** PROGRAM SCNFMT **".
006900
007000 77  WK-N-VFMT-IDX               PIC 9(05) COMP VALUE ZERO.
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WS-VFMT-ROLE                PIC X(10) VALUE SPACES.
007400
007500 01  WK-N-VFMT-PROGRSS-ALT.
007600     05  WK-N-VFMT-PROGRSS-EDIT  PIC ZZ9.
007700
007800 01  WK-N-VFMT-PROGRSS-NUM REDEFINES WK-N-VFMT-PROGRSS-ALT
007900                                   PIC 9(03).
008000
008100 01  WK-C-VFMT-GRP-NAME-ALT.
008200     05  WK-C-VFMT-GRP-NAME-TXT  PIC X(30).
008300 01  WK-C-VFMT-GRP-NAME-PAD REDEFINES WK-C-VFMT-GRP-NAME-ALT.
008400     05  WK-C-VFMT-GRP-NAME-TXT-1 PIC X(20).
008500     05  FILLER                  PIC X(10).
008600
008700 01  WK-N-VFMT-DEADLN-ALT.                                        SC-312
008800     05  WK-N-VFMT-DEADLN-CCYY   PIC 9(04).                       SC-312
008900     05  WK-N-VFMT-DEADLN-MM     PIC 9(02).                       SC-312
009000     05  WK-N-VFMT-DEADLN-DD     PIC 9(02).                       SC-312
009100
009200 01  WK-N-VFMT-DEADLN-NUM REDEFINES WK-N-VFMT-DEADLN-ALT          SC-312
009300                                   PIC 9(08).                     SC-312
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600
009700 EJECT
009800 LINKAGE SECTION.
009900*****************
010000     COPY SCNFCOM.
010100     COPY SCNMAST.
010200
010300 EJECT
010400****************************************************
010500 PROCEDURE DIVISION USING WK-C-VFMT-RECORD
010600                           SCN-MASTER-AREA.
010700****************************************************
010800 MAIN-MODULE.
010900     MOVE SPACES                 TO WK-C-VFMT-OUT-LINE.
011000
011100     EVALUATE WK-C-VFMT-FUNCTION
011200        WHEN "TASKVIEW"
011300           PERFORM B100-FORMAT-TASK-VIEW
011400              THRU B199-FORMAT-TASK-VIEW-EX
011500        WHEN "GRUPVIEW"
011600           PERFORM B200-FORMAT-GROUP-VIEW
011700              THRU B299-FORMAT-GROUP-VIEW-EX
011800        WHEN OTHER
011900           MOVE "*** UNKNOWN SERIALIZER FUNCTION ***"
012000                                  TO WK-C-VFMT-OUT-LINE
012100     END-EVALUATE.
012200
012300     GOBACK.
012400
012500*----------------------------------------------------------------*
012600* B100 - TASK VIEW - TASK-ID, TITLE, DEADLINE, KIND, PRIORITY,
012700*        STATUS, PROGRESS, GROUP-ID AND GROUP-NAME (BLANK WHEN NO
012800*        GROUP), ASSIGNEE.
012900*----------------------------------------------------------------*
013000 B100-FORMAT-TASK-VIEW.
013100*----------------------------------------------------------------*
013200     MOVE    SPACES               TO WS-VFMT-ROLE.
013300     MOVE    SPACES               TO WK-C-VFMT-GRP-NAME-TXT.
013400
013500     IF      SCN-TSK-GROUP-ID (WK-C-VFMT-TASK-IDX) NOT = ZERO
013600             PERFORM B110-LOOKUP-GROUP-NAME
013700                THRU B119-LOOKUP-GROUP-NAME-EX.
013800
013900     MOVE    SCN-TSK-PROGRSS (WK-C-VFMT-TASK-IDX)
014000                                   TO WK-N-VFMT-PROGRSS-NUM.
014100
014200     MOVE    SCN-TSK-DEADLN  (WK-C-VFMT-TASK-IDX)                 SC-312
014300                                   TO WK-N-VFMT-DEADLN-NUM.       SC-312
014400
014500     STRING  SCN-TSK-ID      (WK-C-VFMT-TASK-IDX)                 SC-317
014600                                         DELIMITED BY SIZE
014700             " "                        DELIMITED BY SIZE
014800             SCN-TSK-TITLE   (WK-C-VFMT-TASK-IDX) (1:20)
014900                                         DELIMITED BY SIZE
015000             " "                        DELIMITED BY SIZE
015100             WK-N-VFMT-DEADLN-NUM        DELIMITED BY SIZE        SC-312
015200             " "                        DELIMITED BY SIZE
015300             SCN-TSK-KIND    (WK-C-VFMT-TASK-IDX) (1:10)          SC-317
015400                                         DELIMITED BY SIZE        SC-317
015500             " "                        DELIMITED BY SIZE         SC-317
015600             SCN-TSK-PRIO    (WK-C-VFMT-TASK-IDX) (1:6)
015700                                         DELIMITED BY SIZE
015800             " "                        DELIMITED BY SIZE
015900             SCN-TSK-STATUS  (WK-C-VFMT-TASK-IDX) (1:11)
016000                                         DELIMITED BY SIZE
016100             " "                        DELIMITED BY SIZE
016200             WK-N-VFMT-PROGRSS-EDIT      DELIMITED BY SIZE
016300             " "                        DELIMITED BY SIZE         SC-317
016400             SCN-TSK-GROUP-ID (WK-C-VFMT-TASK-IDX)                SC-317
016500                                         DELIMITED BY SIZE        SC-317
016600             " "                        DELIMITED BY SIZE         SC-317
016700             WK-C-VFMT-GRP-NAME-TXT-1    DELIMITED BY SIZE
016800             " "                        DELIMITED BY SIZE         SC-317
016900             SCN-TSK-ASSIGNE-VAL (WK-C-VFMT-TASK-IDX) (1:20)      SC-317
017000                                         DELIMITED BY SIZE        SC-317
017100             INTO WK-C-VFMT-OUT-LINE.
017200
017300*----------------------------------------------------------------*
017400 B199-FORMAT-TASK-VIEW-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900* B110 - LOOK UP THE OWNING GROUP'S NAME BY GROUP-ID.
018000*----------------------------------------------------------------*
018100 B110-LOOKUP-GROUP-NAME.
018200*----------------------------------------------------------------*
018300     MOVE    ZERO                 TO WK-N-VFMT-IDX.
018400
018500 B111-LOOKUP-GROUP-NAME-LOOP.
018600     ADD     1                    TO WK-N-VFMT-IDX.
018700     IF      WK-N-VFMT-IDX > SCN-GROUP-TAB-COUNT
018800             GO TO B119-LOOKUP-GROUP-NAME-EX.
018900
019000     IF      SCN-GRP-ID (WK-N-VFMT-IDX)
019100                  = SCN-TSK-GROUP-ID (WK-C-VFMT-TASK-IDX)
019200             MOVE SCN-GRP-NAME (WK-N-VFMT-IDX) (1:20)
019300                  TO WK-C-VFMT-GRP-NAME-TXT-1
019400             GO TO B119-LOOKUP-GROUP-NAME-EX.
019500
019600     GO TO   B111-LOOKUP-GROUP-NAME-LOOP.
019700
019800*----------------------------------------------------------------*
019900 B119-LOOKUP-GROUP-NAME-EX.
020000*----------------------------------------------------------------*
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400* B200 - GROUP VIEW - GROUP-ID, NAME, DESCRIPTION, GROUP-NUMBER,
020500*        INVITE-LINK, AND (WHEN WK-C-VFMT-REQ-USER-ID IS SUPPLIED)
020600*        THAT USER'S ROLE IN THE GROUP, BLANK IF NOT A MEMBER. THE
020700*        MEMBER LIST AND MEMBER COUNT THEMSELVES ARE PRODUCED BY
020800*        THE CALLER'S ROSTER WALK (SCNVGRUP B600) - THIS
020900*        PARAGRAPH ONLY FORMATS THE GROUP'S OWN HEADER LINE.
021000*----------------------------------------------------------------*
021100 B200-FORMAT-GROUP-VIEW.
021200*----------------------------------------------------------------*
021300     MOVE    SPACES               TO WS-VFMT-ROLE.
021400
021500     IF      WK-C-VFMT-REQ-USER-ID NOT = SPACES
021600             PERFORM B210-LOOKUP-REQUESTER-ROLE
021700                THRU B219-LOOKUP-REQUESTER-ROLE-EX.
021800
021900     STRING  SCN-GRP-ID      (WK-C-VFMT-GROUP-IDX)                SC-317
022000                                         DELIMITED BY SIZE
022100             " "                        DELIMITED BY SIZE
022200             SCN-GRP-NAME    (WK-C-VFMT-GROUP-IDX) (1:25)
022300                                         DELIMITED BY SIZE
022400             " "                        DELIMITED BY SIZE
022500             SCN-GRP-DESC    (WK-C-VFMT-GROUP-IDX) (1:30)         SC-317
022600                                         DELIMITED BY SIZE        SC-317
022700             " "                        DELIMITED BY SIZE         SC-317
022800             SCN-GRP-NUMBER  (WK-C-VFMT-GROUP-IDX)
022900                                         DELIMITED BY SIZE
023000             " "                        DELIMITED BY SIZE
023100             WS-VFMT-ROLE               DELIMITED BY SIZE
023200             " "                        DELIMITED BY SIZE
023300             SCN-GRP-INVITE  (WK-C-VFMT-GROUP-IDX) (1:20)
023400                                         DELIMITED BY SIZE
023500             INTO WK-C-VFMT-OUT-LINE.
023600
023700*----------------------------------------------------------------*
023800 B299-FORMAT-GROUP-VIEW-EX.
023900*----------------------------------------------------------------*
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300* B210 - LOOK UP WK-C-VFMT-REQ-USER-ID'S ROLE IN THE GROUP AT
024400*        WK-C-VFMT-GROUP-IDX. BLANK IF NOT A MEMBER.
024500*----------------------------------------------------------------*
024600 B210-LOOKUP-REQUESTER-ROLE.
024700*----------------------------------------------------------------*
024800     MOVE    ZERO                 TO WK-N-VFMT-IDX.
024900
025000 B211-LOOKUP-REQUESTER-ROLE-LOOP.
025100     ADD     1                    TO WK-N-VFMT-IDX.
025200     IF      WK-N-VFMT-IDX > SCN-MEMBER-TAB-COUNT
025300             GO TO B219-LOOKUP-REQUESTER-ROLE-EX.
025400
025500     IF      SCN-MBR-USER-ID-VAL (WK-N-VFMT-IDX)
025600                  = WK-C-VFMT-REQ-USER-ID (1:40)
025700       AND   SCN-MBR-GROUP-ID (WK-N-VFMT-IDX)
025800                  = SCN-GRP-ID (WK-C-VFMT-GROUP-IDX)
025900             MOVE SCN-MBR-ROLE-VAL (WK-N-VFMT-IDX)
026000                  TO WS-VFMT-ROLE
026100             GO TO B219-LOOKUP-REQUESTER-ROLE-EX.
026200
026300     GO TO   B211-LOOKUP-REQUESTER-ROLE-LOOP.
026400
026500*----------------------------------------------------------------*
026600 B219-LOOKUP-REQUESTER-ROLE-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
026900
027000******************************************************************
