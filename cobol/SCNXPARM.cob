000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNXPARM.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS ROUTINE OBTAINS THE CURRENT BUSINESS DATE
001100*               FOR THE RUN FROM THE RUNPARM JOB PARAMETER CARD,
001200*               SO THAT THE DEADLINE-NOT-IN-THE-PAST CHECK (RULE
001300*               T1) IN SCNVTASK COMPARES AGAINST A REPRODUCIBLE
001400*               DATE INSTEAD OF THE WALL CLOCK.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002000*                           - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* SCN0017 14/02/1998 ACNFAM - ADD WK-C-XPARM-ERROR-CD WHEN THE
002300*                             RUNPARM CARD IS MISSING SO SCNBATCH
002400*                             CAN ABORT THE RUN CLEANLY.
002500*----------------------------------------------------------------*
002600* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - RUNDATE IS ALREADY A
002700*                             FULL 4-DIGIT-CENTURY YYYYMMDD FIELD.
002800*                             NO CHANGE REQUIRED. SIGNED OFF.
002900*----------------------------------------------------------------*
003000* SCN0031 18/06/2024 TMPJAE - ADD WK-N-XPARM-CCYY/MM/DD BREAKDOWN
003100*                             VIEW FOR THE FUTURE WEEKDAY-ONLY
003200*                             DEADLINE ENHANCEMENT (NOT YET USED).
003300*----------------------------------------------------------------*
003400* SCN0038 02/08/2024 RENL29 - DISPLAY THE RUNPARM CARD COUNT AT
003500*                             END OF RUN FOR THE OPERATOR LOG -
003600*                             REQ#SC-311.
003700*================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RUNPARM ASSIGN TO RUNPARM
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS MODE   IS SEQUENTIAL
005500            FILE STATUS   IS WK-C-FILE-STATUS.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  RUNPARM
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS RUNPARM-REC.
006600 01  RUNPARM-REC.
006700     COPY SCNPARM.
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                  PIC X(24) VALUE
007300     "** PROGRAM SCNXPARM **".
007400
007500 77  WK-N-CARD-COUNT         PIC 9(03) COMP VALUE ZERO.
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY SCNCOM.
008000
008100 01  WK-N-XPARM-DATE-ALT.
008200     05  WK-N-XPARM-CCYY     PIC 9(04).
008300     05  WK-N-XPARM-MM       PIC 9(02).
008400     05  WK-N-XPARM-DD       PIC 9(02).
008500
008600 01  WK-N-XPARM-DATE-NUM REDEFINES WK-N-XPARM-DATE-ALT
008700                                    PIC 9(08).
008800
008900 01  WK-C-XPARM-CARD-ALT.
009000     05  WK-C-XPARM-RUNDATE  PIC 9(08).
009100     05  FILLER              PIC X(72).
009200
009300 01  WK-C-XPARM-CARD-TXT REDEFINES WK-C-XPARM-CARD-ALT
009400                                    PIC X(80).
009500
009600 01  WK-N-XPARM-CARD-CT-ALT.                                      SC-311 
009700     05  WK-N-XPARM-CARD-CT-EDIT PIC ZZ9.                         SC-311 
009800
009900 01  WK-N-XPARM-CARD-CT-NUM REDEFINES WK-N-XPARM-CARD-CT-ALT      SC-311 
010000                                    PIC 9(03).                    SC-311 
010100
010200 EJECT
010300 LINKAGE SECTION.
010400*****************
010500 01  WK-C-XPARM-RECORD.
010600     05  WK-C-XPARM-ERROR-CD PIC X(08) VALUE SPACES.
010700*                                SPACES = FOUND, OTHERWISE AN
010800*                                ERROR CODE FOR SCNBATCH TO TEST
010900     05  WK-C-XPARM-RUNDATE  PIC 9(08) VALUE ZERO.
011000*                                CURRENT BUSINESS DATE YYYYMMDD
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-MAIN-PROCESSING
011700        THRU A099-MAIN-PROCESSING-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z099-END-PROGRAM-ROUTINE-EX.
012000     GOBACK.
012100
012200*----------------------------------------------------------------*
012300 A000-MAIN-PROCESSING.
012400*----------------------------------------------------------------*
012500     MOVE SPACES              TO WK-C-XPARM-ERROR-CD.
012600     MOVE ZERO                TO WK-C-XPARM-RUNDATE.
012700
012800     OPEN    INPUT RUNPARM.
012900     IF      NOT WK-C-SUCCESSFUL
013000             DISPLAY "SCNXPARM - OPEN FILE ERROR - RUNPARM"
013100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200             MOVE "SCN0245"   TO WK-C-XPARM-ERROR-CD
013300             GO TO A099-MAIN-PROCESSING-EX.
013400
013500     READ    RUNPARM.
013600     IF      WK-C-AT-END
013700             MOVE "SCN0245"   TO WK-C-XPARM-ERROR-CD
013800             GO TO A099-MAIN-PROCESSING-EX.
013900
014000     IF      NOT WK-C-SUCCESSFUL
014100             MOVE "SCN0206"   TO WK-C-XPARM-ERROR-CD
014200             GO TO A099-MAIN-PROCESSING-EX.
014300
014400     ADD     1                TO WK-N-CARD-COUNT.
014500     MOVE    SCN-PARM-RUNDATE TO WK-C-XPARM-RUNDATE.
014600     MOVE    SCN-PARM-RUNDATE TO WK-N-XPARM-DATE-NUM.
014700
014800*----------------------------------------------------------------*
014900 A099-MAIN-PROCESSING-EX.
015000*----------------------------------------------------------------*
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400 Z000-END-PROGRAM-ROUTINE.
015500*----------------------------------------------------------------*
015600     CLOSE   RUNPARM.
015700     IF      NOT WK-C-SUCCESSFUL
015800             DISPLAY "SCNXPARM - CLOSE FILE ERROR - RUNPARM"
015900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016000
016100     MOVE    WK-N-CARD-COUNT      TO WK-N-XPARM-CARD-CT-NUM.      SC-311 
016200     DISPLAY "SCNXPARM - RUNPARM CARDS READ - "                   SC-311 
016300              WK-N-XPARM-CARD-CT-EDIT.                            SC-311 
016400
016500*----------------------------------------------------------------*
016600 Z099-END-PROGRAM-ROUTINE-EX.
016700*----------------------------------------------------------------*
016800     EXIT.
016900
017000******************************************************************
