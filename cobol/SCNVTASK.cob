000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SCNVTASK.
000400 AUTHOR.         RENAN L.
000500 INSTALLATION.   STUDYCONNECT BATCH SERVICES.
000600 DATE-WRITTEN.   09 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE - TASK-SVC. IT CREATES A
001100*               TASK (WITH DEADLINE EDIT AND DUPLICATE SUPPRESSION),
001200*               UPDATES AN EXISTING TASK (STATUS/PROGRESS/PRIORITY/
001300*               ASSIGNEE/DEADLINE EDITS), LISTS THE TASKS VISIBLE
001400*               TO A USER, AND LISTS ALL TASKS ON FILE. IT SEARCHES
001500*               AND MUTATES THE IN-MEMORY TASK TABLE (AND READS THE
001600*               USER AND MEMBERSHIP TABLES) OWNED BY SCNBATCH AND
001700*               PASSED IN AS THE SECOND CALL PARAMETER.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SCN0001 09/11/1994 RENL29 - STUDYCONNECT RULE ENGINE - PHASE 1
002300*                           - INITIAL VERSION - CREATE/UPDATE.
002400*----------------------------------------------------------------*
002500* SCN0010 21/01/1996 MATWEE - ADD B300-TASKS-FOR-USER AND
002600*                             B400-ALL-TASKS FOR THE BOARD-VIEW
002700*                             LISTING FEEDS.
002800*----------------------------------------------------------------*
002900* SCN0026 09/09/1999 TMPJAE - Y2K REVIEW - WK-C-VTASK-DEADLN IS
003000*                             ALREADY A FULL 4-DIGIT-CENTURY
003100*                             YYYYMMDD FIELD. NO CHANGE REQUIRED.
003200*----------------------------------------------------------------*
003300* SCN0027 30/04/2024 ACNFAM - ADD B250-EDIT-PRIORITY EDIT PER
003400*                             BOARD-VIEW REQUEST - REQ#SC-260.
003500*----------------------------------------------------------------*
003600* SCN0034 09/07/2024 VENL29 - ENFORCE THE STATUS STATE MACHINE
003700*                             (RULE T3) IN B230 RATHER THAN
003800*                             ACCEPTING ANY SUPPLIED STATUS -
003900*                             REQ#SC-284.
004000*----------------------------------------------------------------*
004100* SCN0041 09/08/2024 RENL29 - EDIT THE CALL COUNT ON THE SERVICE
004200*                             TRACE DISPLAY - REQ#SC-319.
004250*----------------------------------------------------------------*
004260* SCN0048 09/08/2024 RENL29 - ADD SCNBATCH D300 PER-USER TASK
004270*                             LISTING SO B300-TASKS-FOR-USER IS
004280*                             ACTUALLY DRIVEN AND RULE T9'S
004290*                             FILTER APPEARS ON THE END-OF-JOB
004300*                             REPORT - REQ#SC-318.
004310*================================================================
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                      PIC X(24) VALUE
006500     "** PROGRAM SCNVTASK **".
006600
006700 77  WK-N-VTASK-IDX              PIC 9(05) COMP VALUE ZERO.
006800 77  WK-N-VTASK-FOUND-IDX        PIC 9(05) COMP VALUE ZERO.
006900 77  WK-N-VTASK-USER-IDX         PIC 9(05) COMP VALUE ZERO.
007000 77  WK-N-VTASK-MBR-IDX          PIC 9(05) COMP VALUE ZERO.
007100 77  WK-N-VTASK-CALL-CT          PIC 9(05) COMP VALUE ZERO.       SC-314 
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WS-VTASK-FLAG               PIC X(01).
007500     88  WS-VTASK-FOUND                      VALUE "Y".
007600     88  WS-VTASK-NOT-FOUND                  VALUE "N".
007700
007800 01  WS-VTASK-MBR-FLAG           PIC X(01).
007900     88  WS-VTASK-IS-MEMBER                  VALUE "Y".
008000     88  WS-VTASK-NOT-MEMBER                 VALUE "N".
008100
008200 01  WK-C-VTASK-OLD-STATUS       PIC X(12).
008300
008400 01  WK-N-VTASK-DEADLN-ALT.
008500     05  WK-N-VTASK-DCCYY        PIC 9(04).
008600     05  WK-N-VTASK-DMMDD        PIC 9(04).
008700
008800 01  WK-N-VTASK-DEADLN-NUM REDEFINES WK-N-VTASK-DEADLN-ALT
008900                                   PIC 9(08).
009000
009100 01  WK-C-VTASK-ID-ALT.
009200     05  WK-C-VTASK-ID-TXT       PIC X(50).
009300 01  WK-C-VTASK-ID-PAD REDEFINES WK-C-VTASK-ID-ALT.
009400     05  WK-C-VTASK-ID-TXT-1     PIC X(40).
009500     05  FILLER                  PIC X(10).
009600
009700 01  WK-N-VTASK-CALL-CT-ALT.                                      SC-314 
009800     05  WK-N-VTASK-CALL-CT-EDIT PIC ZZZZ9.                       SC-314 
009900
010000 01  WK-N-VTASK-CALL-CT-NUM REDEFINES WK-N-VTASK-CALL-CT-ALT      SC-314 
010100                                   PIC 9(05).                     SC-314 
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400
010500 EJECT
010600 LINKAGE SECTION.
010700*****************
010800     COPY SCNTCOM.
010900     COPY SCNMAST.
011000
011100 EJECT
011200****************************************************
011300 PROCEDURE DIVISION USING WK-C-VTASK-RECORD
011400                           SCN-MASTER-AREA.
011500****************************************************
011600 MAIN-MODULE.
011700     MOVE SPACES                 TO WK-C-VTASK-RSLT.
011800     MOVE SPACES                 TO WK-C-VTASK-REASON.
011900     MOVE ZERO                   TO WK-C-VTASK-OUT-ID.
012000     ADD  1                      TO WK-N-VTASK-CALL-CT.           SC-314 
012100     MOVE WK-N-VTASK-CALL-CT     TO WK-N-VTASK-CALL-CT-NUM.       SC-314 
012200
012300     EVALUATE WK-C-VTASK-FUNCTION
012400        WHEN "CREATE  "
012500           PERFORM B100-CREATE-TASK
012600              THRU B199-CREATE-TASK-EX
012700        WHEN "UPDATE  "
012800           PERFORM B200-UPDATE-TASK
012900              THRU B299-UPDATE-TASK-EX
013000        WHEN "FORUSER "
013100           PERFORM B300-TASKS-FOR-USER
013200              THRU B399-TASKS-FOR-USER-EX
013300        WHEN "ALLTASKS"
013400           PERFORM B400-ALL-TASKS
013500              THRU B499-ALL-TASKS-EX
013600        WHEN OTHER
013700           MOVE "REJECTED"        TO WK-C-VTASK-RSLT
013800           MOVE "Unknown task service function"
013900                                  TO WK-C-VTASK-REASON
014000     END-EVALUATE.
014100
014200     DISPLAY "SCNVTASK - CALL NUMBER " WK-N-VTASK-CALL-CT-EDIT    SC-314 
014300              " - " WK-C-VTASK-RSLT.
014400
014500     GOBACK.
014600
014700*----------------------------------------------------------------*
014800* B100 - CREATE TASK (TXN-CODE MKTASK) - RULES T1, T2, T7.
014900*----------------------------------------------------------------*
015000 B100-CREATE-TASK.
015100*----------------------------------------------------------------*
015200     PERFORM B120-EDIT-DEADLINE
015300        THRU B129-EDIT-DEADLINE-EX.
015400     IF      WK-C-VTASK-RSLT = "REJECTED"
015500             GO TO B199-CREATE-TASK-EX.
015600
015700     PERFORM B130-FIND-DUPLICATE-TASK
015800        THRU B139-FIND-DUPLICATE-TASK-EX.
015900     IF      WS-VTASK-FOUND
016000             MOVE SCN-TSK-ID (WK-N-VTASK-FOUND-IDX)
016100                                  TO WK-C-VTASK-OUT-ID
016200             MOVE "ACCEPTED"      TO WK-C-VTASK-RSLT
016300             GO TO B199-CREATE-TASK-EX.
016400
016500     ADD     1                    TO SCN-TASK-TAB-NEXT-ID.
016600     ADD     1                    TO SCN-TASK-TAB-COUNT.
016700
016800     MOVE    SCN-TASK-TAB-NEXT-ID
016900                         TO SCN-TSK-ID     (SCN-TASK-TAB-COUNT).
017000     MOVE    WK-C-VTASK-TITLE
017100                         TO SCN-TSK-TITLE  (SCN-TASK-TAB-COUNT).
017200     MOVE    WK-C-VTASK-DEADLN
017300                         TO SCN-TSK-DEADLN (SCN-TASK-TAB-COUNT).
017400     MOVE    WK-C-VTASK-KIND
017500                         TO SCN-TSK-KIND   (SCN-TASK-TAB-COUNT).
017600     MOVE    WK-C-VTASK-PRIO
017700                         TO SCN-TSK-PRIO   (SCN-TASK-TAB-COUNT).
017800     MOVE    WK-C-VTASK-NOTES
017900                         TO SCN-TSK-NOTES  (SCN-TASK-TAB-COUNT).
018000     MOVE    WK-C-VTASK-USER-ID
018100                    TO SCN-TSK-USER-ID-VAL (SCN-TASK-TAB-COUNT).
018200     MOVE    WK-C-VTASK-GROUP-ID
018300                         TO SCN-TSK-GROUP-ID (SCN-TASK-TAB-COUNT).
018400     MOVE    WK-C-VTASK-ASSIGNE
018500                    TO SCN-TSK-ASSIGNE-VAL (SCN-TASK-TAB-COUNT).
018600
018700*                                RULE T7 - DEFAULTS
018800     MOVE    "todo        "       TO SCN-TSK-STATUS
018900                                      (SCN-TASK-TAB-COUNT).
019000     MOVE    ZERO                 TO SCN-TSK-PROGRSS
019100                                      (SCN-TASK-TAB-COUNT).
019200
019300     MOVE    SCN-TASK-TAB-NEXT-ID TO WK-C-VTASK-OUT-ID.
019400     MOVE    "ACCEPTED"           TO WK-C-VTASK-RSLT.
019500
019600*----------------------------------------------------------------*
019700 B199-CREATE-TASK-EX.
019800*----------------------------------------------------------------*
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200* B110 - (RESERVED PARAGRAPH NUMBER - NO PASSWORD EDIT ON TASKS,
020300*        NUMBERING KEPT PARALLEL WITH SCNVUSER FOR READABILITY).
020400*----------------------------------------------------------------*
020500
020600*----------------------------------------------------------------*
020700* B120 - RULE T1 - DEADLINE MUST NOT BE BEFORE THE CURRENT
020800*        BUSINESS DATE (JOB PARAMETER, NOT THE WALL CLOCK).
020900*----------------------------------------------------------------*
021000 B120-EDIT-DEADLINE.
021100*----------------------------------------------------------------*
021200     MOVE    WK-C-VTASK-DEADLN     TO WK-N-VTASK-DEADLN-NUM.
021300     IF      WK-N-VTASK-DEADLN-NUM < WK-C-VTASK-RUNDATE
021400             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
021500             MOVE "Deadline cannot be in the past"
021600                                  TO WK-C-VTASK-REASON.
021700
021800*----------------------------------------------------------------*
021900 B129-EDIT-DEADLINE-EX.
022000*----------------------------------------------------------------*
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* B130 - RULE T2 - A CREATE MATCHING AN EXISTING TASK ON TITLE,
022500*        DEADLINE, OWNER AND GROUP RETURNS THE EXISTING TASK.
022600*----------------------------------------------------------------*
022700 B130-FIND-DUPLICATE-TASK.
022800*----------------------------------------------------------------*
022900     SET     WS-VTASK-NOT-FOUND   TO TRUE.
023000     MOVE    ZERO                 TO WK-N-VTASK-FOUND-IDX.
023100     MOVE    ZERO                 TO WK-N-VTASK-IDX.
023200
023300 B131-FIND-DUPLICATE-LOOP.
023400     ADD     1                    TO WK-N-VTASK-IDX.
023500     IF      WK-N-VTASK-IDX > SCN-TASK-TAB-COUNT
023600             GO TO B139-FIND-DUPLICATE-TASK-EX.
023700
023800     IF      SCN-TSK-TITLE   (WK-N-VTASK-IDX) = WK-C-VTASK-TITLE
023900       AND   SCN-TSK-DEADLN  (WK-N-VTASK-IDX) = WK-C-VTASK-DEADLN
024000       AND   SCN-TSK-USER-ID-VAL (WK-N-VTASK-IDX)
024100                                  = WK-C-VTASK-USER-ID (1:40)
024200       AND   SCN-TSK-GROUP-ID (WK-N-VTASK-IDX)
024300                                  = WK-C-VTASK-GROUP-ID
024400             SET  WS-VTASK-FOUND  TO TRUE
024500             MOVE WK-N-VTASK-IDX  TO WK-N-VTASK-FOUND-IDX
024600             GO TO B139-FIND-DUPLICATE-TASK-EX.
024700
024800     GO TO   B131-FIND-DUPLICATE-LOOP.
024900
025000*----------------------------------------------------------------*
025100 B139-FIND-DUPLICATE-TASK-EX.
025200*----------------------------------------------------------------*
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600* B200 - UPDATE TASK (TXN-CODE UPDTASK) - RULES T3, T4, T5, T6,
025700*        T8, AND T1 WHEN A DEADLINE IS SUPPLIED.
025800*----------------------------------------------------------------*
025900 B200-UPDATE-TASK.
026000*----------------------------------------------------------------*
026100     PERFORM B210-FIND-TASK
026200        THRU B219-FIND-TASK-EX.
026300     IF      WS-VTASK-NOT-FOUND
026400             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
026500             STRING "Task with id " DELIMITED BY SIZE
026600                    WK-C-VTASK-TASK-ID DELIMITED BY SIZE
026700                    " does not exist" DELIMITED BY SIZE
026800                    INTO WK-C-VTASK-REASON
026900             GO TO B299-UPDATE-TASK-EX.
027000
027100     MOVE    SCN-TSK-STATUS (WK-N-VTASK-FOUND-IDX)
027200                                  TO WK-C-VTASK-OLD-STATUS.
027300
027400     IF      WK-C-VTASK-DEADLN NOT = 99999999
027500             PERFORM B220-EDIT-DEADLINE
027600                THRU B229-EDIT-DEADLINE-EX
027700             IF   WK-C-VTASK-RSLT = "REJECTED"
027800                  GO TO B299-UPDATE-TASK-EX.
027900
028000     IF      WK-C-VTASK-STATUS NOT = SPACES
028100             PERFORM B230-EDIT-STATUS-TRANSITION
028200                THRU B239-EDIT-STATUS-TRANSITION-EX
028300             IF   WK-C-VTASK-RSLT = "REJECTED"
028400                  GO TO B299-UPDATE-TASK-EX.
028500
028600     IF      WK-C-VTASK-PROGRSS NOT = 999
028700             PERFORM B240-EDIT-PROGRESS
028800                THRU B249-EDIT-PROGRESS-EX
028900             IF   WK-C-VTASK-RSLT = "REJECTED"
029000                  GO TO B299-UPDATE-TASK-EX.
029100
029200     IF      WK-C-VTASK-PRIO NOT = SPACES
029300             PERFORM B250-EDIT-PRIORITY
029400                THRU B259-EDIT-PRIORITY-EX
029500             IF   WK-C-VTASK-RSLT = "REJECTED"
029600                  GO TO B299-UPDATE-TASK-EX.
029700
029800     IF      WK-C-VTASK-ASSIGNE NOT = SPACES
029900             PERFORM B260-EDIT-ASSIGNEE
030000                THRU B269-EDIT-ASSIGNEE-EX
030100             IF   WK-C-VTASK-RSLT = "REJECTED"
030200                  GO TO B299-UPDATE-TASK-EX.
030300
030400*                                ALL EDITS PASSED - REPLACE THE
030500*                                SUPPLIED FIELDS ONLY.
030600     IF      WK-C-VTASK-DEADLN NOT = 99999999
030700             MOVE WK-C-VTASK-DEADLN
030800                          TO SCN-TSK-DEADLN (WK-N-VTASK-FOUND-IDX).
030900     IF      WK-C-VTASK-STATUS NOT = SPACES
031000             MOVE WK-C-VTASK-STATUS
031100                          TO SCN-TSK-STATUS (WK-N-VTASK-FOUND-IDX).
031200     IF      WK-C-VTASK-PROGRSS NOT = 999
031300             MOVE WK-C-VTASK-PROGRSS
031400                          TO SCN-TSK-PROGRSS (WK-N-VTASK-FOUND-IDX).
031500     IF      WK-C-VTASK-PRIO NOT = SPACES
031600             MOVE WK-C-VTASK-PRIO
031700                          TO SCN-TSK-PRIO (WK-N-VTASK-FOUND-IDX).
031800     IF      WK-C-VTASK-ASSIGNE NOT = SPACES
031900             MOVE WK-C-VTASK-ASSIGNE
032000                   TO SCN-TSK-ASSIGNE-VAL (WK-N-VTASK-FOUND-IDX).
032100     IF      WK-C-VTASK-NOTES NOT = SPACES
032200             MOVE WK-C-VTASK-NOTES
032300                          TO SCN-TSK-NOTES (WK-N-VTASK-FOUND-IDX).
032400
032500     MOVE    SCN-TSK-ID (WK-N-VTASK-FOUND-IDX) TO WK-C-VTASK-OUT-ID.
032600     MOVE    "ACCEPTED"           TO WK-C-VTASK-RSLT.
032700
032800*----------------------------------------------------------------*
032900 B299-UPDATE-TASK-EX.
033000*----------------------------------------------------------------*
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400* B210 - RULE T8 - LOCATE A TASK-TAB ENTRY BY TASK-ID.
033500*----------------------------------------------------------------*
033600 B210-FIND-TASK.
033700*----------------------------------------------------------------*
033800     SET     WS-VTASK-NOT-FOUND   TO TRUE.
033900     MOVE    ZERO                 TO WK-N-VTASK-FOUND-IDX.
034000     MOVE    ZERO                 TO WK-N-VTASK-IDX.
034100
034200 B211-FIND-TASK-LOOP.
034300     ADD     1                    TO WK-N-VTASK-IDX.
034400     IF      WK-N-VTASK-IDX > SCN-TASK-TAB-COUNT
034500             GO TO B219-FIND-TASK-EX.
034600
034700     IF      SCN-TSK-ID (WK-N-VTASK-IDX) = WK-C-VTASK-TASK-ID
034800             SET  WS-VTASK-FOUND  TO TRUE
034900             MOVE WK-N-VTASK-IDX  TO WK-N-VTASK-FOUND-IDX
035000             GO TO B219-FIND-TASK-EX.
035100
035200     GO TO   B211-FIND-TASK-LOOP.
035300
035400*----------------------------------------------------------------*
035500 B219-FIND-TASK-EX.
035600*----------------------------------------------------------------*
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000* B220 - RULE T1 (UPDATE SLICE) - A SUPPLIED DEADLINE MUST NOT BE
036100*        BEFORE THE CURRENT BUSINESS DATE.
036200*----------------------------------------------------------------*
036300 B220-EDIT-DEADLINE.
036400*----------------------------------------------------------------*
036500     MOVE    WK-C-VTASK-DEADLN     TO WK-N-VTASK-DEADLN-NUM.
036600     IF      WK-N-VTASK-DEADLN-NUM < WK-C-VTASK-RUNDATE
036700             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
036800             MOVE "Deadline cannot be in the past"
036900                                  TO WK-C-VTASK-REASON.
037000
037100*----------------------------------------------------------------*
037200 B229-EDIT-DEADLINE-EX.
037300*----------------------------------------------------------------*
037400     EXIT.
037500
037600*----------------------------------------------------------------*
037700* B230 - RULE T3 - STATUS STATE MACHINE. THE OLD STATUS WAS
037800*        CAPTURED IN B200 BEFORE ANY FIELD WAS TOUCHED.
037900*----------------------------------------------------------------*
038000 B230-EDIT-STATUS-TRANSITION.
038100*----------------------------------------------------------------*
038200     IF      (WK-C-VTASK-OLD-STATUS = "todo        "
038300           AND WK-C-VTASK-STATUS    = "in_progress ")
038400       OR    (WK-C-VTASK-OLD-STATUS = "in_progress "
038500           AND WK-C-VTASK-STATUS    = "done        ")
038600       OR    (WK-C-VTASK-OLD-STATUS = "in_progress "
038700           AND WK-C-VTASK-STATUS    = "blocked     ")
038800       OR    (WK-C-VTASK-OLD-STATUS = "blocked     "
038900           AND WK-C-VTASK-STATUS    = "in_progress ")
039000             CONTINUE
039100     ELSE
039200             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
039300             STRING "Invalid status transition from "
039400                       DELIMITED BY SIZE
039500                    WK-C-VTASK-OLD-STATUS DELIMITED BY SPACE
039600                    " to " DELIMITED BY SIZE
039700                    WK-C-VTASK-STATUS DELIMITED BY SPACE
039800                    INTO WK-C-VTASK-REASON.
039900
040000*----------------------------------------------------------------*
040100 B239-EDIT-STATUS-TRANSITION-EX.
040200*----------------------------------------------------------------*
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600* B240 - RULE T4 - PROGRESS MUST BE 0 THRU 100, NO DECIMALS.
040700*----------------------------------------------------------------*
040800 B240-EDIT-PROGRESS.
040900*----------------------------------------------------------------*
041000     IF      WK-C-VTASK-PROGRSS > 100
041100             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
041200             MOVE "Progress must be between 0 and 100"
041300                                  TO WK-C-VTASK-REASON.
041400
041500*----------------------------------------------------------------*
041600 B249-EDIT-PROGRESS-EX.
041700*----------------------------------------------------------------*
041800     EXIT.
041900
042000*----------------------------------------------------------------*
042100* B250 - RULE T5 - PRIORITY MUST BE LOW, MEDIUM OR HIGH.
042200*----------------------------------------------------------------*
042300 B250-EDIT-PRIORITY.
042400*----------------------------------------------------------------*
042500     IF      WK-C-VTASK-PRIO = "low       "
042600        OR   WK-C-VTASK-PRIO = "medium    "
042700        OR   WK-C-VTASK-PRIO = "high      "
042800             CONTINUE
042900     ELSE
043000             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
043100             MOVE "Invalid priority value"
043200                                  TO WK-C-VTASK-REASON.
043300
043400*----------------------------------------------------------------*
043500 B259-EDIT-PRIORITY-EX.
043600*----------------------------------------------------------------*
043700     EXIT.
043800
043900*----------------------------------------------------------------*
044000* B260 - RULE T6 - THE ASSIGNEE MUST BE AN EXISTING USER, AND A
044100*        MEMBER OF THE TASK'S GROUP WHEN THE TASK HAS ONE.
044200*----------------------------------------------------------------*
044300 B260-EDIT-ASSIGNEE.
044400*----------------------------------------------------------------*
044500     SET     WS-VTASK-NOT-FOUND   TO TRUE.
044600     MOVE    ZERO                 TO WK-N-VTASK-USER-IDX.
044700     MOVE    WK-C-VTASK-ASSIGNE   TO WK-C-VTASK-ID-ALT.
044800
044900 B261-EDIT-ASSIGNEE-USER-LOOP.
045000     ADD     1                    TO WK-N-VTASK-USER-IDX.
045100     IF      WK-N-VTASK-USER-IDX > SCN-USER-TAB-COUNT
045200             GO TO B262-EDIT-ASSIGNEE-USER-DONE.
045300
045400     IF      SCN-USER-ID-VAL (WK-N-VTASK-USER-IDX)
045500                         = WK-C-VTASK-ID-TXT-1
045600             SET  WS-VTASK-FOUND  TO TRUE
045700             GO TO B262-EDIT-ASSIGNEE-USER-DONE.
045800
045900     GO TO   B261-EDIT-ASSIGNEE-USER-LOOP.
046000
046100 B262-EDIT-ASSIGNEE-USER-DONE.
046200     IF      WS-VTASK-NOT-FOUND
046300             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
046400             MOVE "Assignee user not found"
046500                                  TO WK-C-VTASK-REASON
046600             GO TO B269-EDIT-ASSIGNEE-EX.
046700
046800     IF      SCN-TSK-GROUP-ID (WK-N-VTASK-FOUND-IDX) = ZERO
046900             GO TO B269-EDIT-ASSIGNEE-EX.
047000
047100     SET     WS-VTASK-NOT-MEMBER  TO TRUE.
047200     MOVE    ZERO                 TO WK-N-VTASK-MBR-IDX.
047300
047400 B263-EDIT-ASSIGNEE-MBR-LOOP.
047500     ADD     1                    TO WK-N-VTASK-MBR-IDX.
047600     IF      WK-N-VTASK-MBR-IDX > SCN-MEMBER-TAB-COUNT
047700             GO TO B264-EDIT-ASSIGNEE-MBR-DONE.
047800
047900     IF      SCN-MBR-USER-ID-VAL (WK-N-VTASK-MBR-IDX)
048000                         = WK-C-VTASK-ID-TXT (1:40)
048100       AND   SCN-MBR-GROUP-ID (WK-N-VTASK-MBR-IDX)
048200               = SCN-TSK-GROUP-ID (WK-N-VTASK-FOUND-IDX)
048300             SET  WS-VTASK-IS-MEMBER TO TRUE
048400             GO TO B264-EDIT-ASSIGNEE-MBR-DONE.
048500
048600     GO TO   B263-EDIT-ASSIGNEE-MBR-LOOP.
048700
048800 B264-EDIT-ASSIGNEE-MBR-DONE.
048900     IF      WS-VTASK-NOT-MEMBER
049000             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
049100             MOVE "Assignee must be member of the group"
049200                                  TO WK-C-VTASK-REASON.
049300
049400*----------------------------------------------------------------*
049500 B269-EDIT-ASSIGNEE-EX.
049600*----------------------------------------------------------------*
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000* B300 - RULE T9 - TASKS VISIBLE TO A USER: OWNED BY THE USER, OR
050100*        BELONGING TO A GROUP THE USER IS A MEMBER OF. THE REPORT
050150*        DRIVER (SCNBATCH D300) CALLS THIS ENTRY POINT ONCE PER   SC-318
050160*        USER ON FILE, THEN WALKS SCN-TASK-TAB APPLYING THE      SC-318
050170*        OWNERSHIP/MEMBERSHIP TEST WHILE LISTING - SAME PATTERN  SC-318
050180*        AS B600-GROUP-MEMBERS/SCNBATCH D210 - REQ#SC-318.       SC-318
050500*----------------------------------------------------------------*
050600 B300-TASKS-FOR-USER.
050700*----------------------------------------------------------------*
050800     SET     WS-VTASK-NOT-FOUND   TO TRUE.
050900     MOVE    ZERO                 TO WK-N-VTASK-USER-IDX.
051000
051100 B301-TASKS-FOR-USER-LOOP.
051200     ADD     1                    TO WK-N-VTASK-USER-IDX.
051300     IF      WK-N-VTASK-USER-IDX > SCN-USER-TAB-COUNT
051400             GO TO B302-TASKS-FOR-USER-DONE.
051500
051600     IF      SCN-USER-ID-VAL (WK-N-VTASK-USER-IDX)
051700                         = WK-C-VTASK-USER-ID (1:36)
051800             SET  WS-VTASK-FOUND  TO TRUE
051900             GO TO B302-TASKS-FOR-USER-DONE.
052000
052100     GO TO   B301-TASKS-FOR-USER-LOOP.
052200
052300 B302-TASKS-FOR-USER-DONE.
052400     IF      WS-VTASK-NOT-FOUND
052500             MOVE "REJECTED"      TO WK-C-VTASK-RSLT
052600             MOVE "User not found"
052700                                  TO WK-C-VTASK-REASON
052800             GO TO B399-TASKS-FOR-USER-EX.
052900
053000*                                OWNERSHIP/MEMBERSHIP WALK IS
053100*                                DONE A TASK AT A TIME BY THE
053200*                                CALLER (SEE SCNBATCH D300), SO
053300*                                THE ONLY WORK LEFT HERE IS THE
053400*                                EXISTENCE CHECK ABOVE.
053500     MOVE    "ACCEPTED"           TO WK-C-VTASK-RSLT.
053600
053700*----------------------------------------------------------------*
053800 B399-TASKS-FOR-USER-EX.
053900*----------------------------------------------------------------*
054000     EXIT.
054100
054200*----------------------------------------------------------------*
054300* B400 - ALL TASKS - NO FILTERING. THE CALLER WALKS SCN-TASK-TAB
054400*        DIRECTLY THROUGH SCN-MASTER-AREA; THIS ENTRY POINT ONLY
054500*        HANDS BACK THE CURRENT ON-FILE COUNT.
054600*----------------------------------------------------------------*
054700 B400-ALL-TASKS.
054800*----------------------------------------------------------------*
054900     MOVE    SCN-TASK-TAB-COUNT   TO WK-C-VTASK-OUT-ID.
055000     MOVE    "ACCEPTED"           TO WK-C-VTASK-RSLT.
055100
055200*----------------------------------------------------------------*
055300 B499-ALL-TASKS-EX.
055400*----------------------------------------------------------------*
055500     EXIT.
055600
055700******************************************************************
