000100* SCNTTB.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0002 RENL29  09/11/2023  - IN-MEMORY TASK TABLE, LOADED FROM THE
000600*                               TASKS MASTER AT START OF JOB AND
000700*                               REWRITTEN TO TASKS AT END OF JOB.
000800*                               KEPT IN ASCENDING SCN-TSK-ID ORDER.
000900* --------------------------------------------------------------------------
001000 05  SCN-TASK-TAB-COUNT              PIC 9(05) COMP.
001100*                                NUMBER OF TASK-TAB ENTRIES IN USE
001200 05  SCN-TASK-TAB-NEXT-ID            PIC 9(09) COMP.
001300*                                NEXT SEQUENTIAL TASK-ID TO ASSIGN
001400 05  SCN-TASK-TAB OCCURS 2000 TIMES.
001500     10  SCN-TASK-TAB-REC.
001600         COPY SCNTSK.
