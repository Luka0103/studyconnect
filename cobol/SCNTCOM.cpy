000100* SCNTCOM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0005 RENL29  09/11/2023  - TASK-SVC CALL COMMUNICATION AREA.
000600*                               FIRST PARAMETER ON CALL "SCNVTASK".
000700* SCN0029 TMPJAE  12/05/2024  - ADD WK-C-VTASK-RUNDATE SO T1 COMPARES
000800*                               AGAINST THE JOB PARAMETER, NOT THE
000900*                               WALL CLOCK - REQ#SC-271
001000* --------------------------------------------------------------------------
001100 01  WK-C-VTASK-RECORD.
001200     05  WK-C-VTASK-FUNCTION         PIC X(08).
001300*                                'CREATE  '/'UPDATE  '/
001400*                                'FORUSER '/'ALLTASKS'
001500     05  WK-C-VTASK-RUNDATE          PIC 9(08).
001600*                                CURRENT BUSINESS DATE - JOB PARM
001700     05  WK-C-VTASK-INPUT.
001800         10  WK-C-VTASK-TASK-ID      PIC 9(09).
001900*                                UPDATE TARGET - ZERO ON CREATE
002000         10  WK-C-VTASK-USER-ID      PIC X(50).
002100*                                OWNER ON CREATE
002200         10  WK-C-VTASK-GROUP-ID     PIC 9(09).
002300         10  WK-C-VTASK-TITLE        PIC X(150).
002400         10  WK-C-VTASK-DEADLN       PIC 9(08).
002500         10  WK-C-VTASK-KIND         PIC X(50).
002600         10  WK-C-VTASK-PRIO         PIC X(10).
002700         10  WK-C-VTASK-STATUS       PIC X(12).
002800         10  WK-C-VTASK-PROGRSS      PIC 9(03).
002900         10  WK-C-VTASK-ASSIGNE      PIC X(50).
003000         10  WK-C-VTASK-NOTES        PIC X(200).
003100     05  WK-C-VTASK-OUTPUT.
003200         10  WK-C-VTASK-RSLT         PIC X(08).
003300*                                'ACCEPTED' OR 'REJECTED'
003400         10  WK-C-VTASK-REASON       PIC X(60).
003500         10  WK-C-VTASK-OUT-ID       PIC 9(09).
003600*                                TASK-ID OF THE CREATED/FOUND TASK
003700         10  FILLER                  PIC X(20).
