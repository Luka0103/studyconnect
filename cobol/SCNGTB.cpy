000100* SCNGTB.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0002 RENL29  09/11/2023  - IN-MEMORY GROUP TABLE, LOADED FROM THE
000600*                               GROUPS MASTER AT START OF JOB AND
000700*                               REWRITTEN TO GROUPS AT END OF JOB.
000800*                               KEPT IN ASCENDING SCN-GRP-ID ORDER.
000900* --------------------------------------------------------------------------
001000 05  SCN-GROUP-TAB-COUNT             PIC 9(05) COMP.
001100*                                NUMBER OF GROUP-TAB ENTRIES IN USE
001200 05  SCN-GROUP-TAB-NEXT-ID           PIC 9(09) COMP.
001300*                                NEXT SEQUENTIAL GROUP-ID TO ASSIGN
001400 05  SCN-GROUP-TAB OCCURS 300 TIMES.
001500     10  SCN-GROUP-TAB-REC.
001600         COPY SCNGRP.
