000100* SCNUTB.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0002 RENL29  09/11/2023  - IN-MEMORY USER TABLE, LOADED FROM THE
000600*                               USERS MASTER AT START OF JOB AND
000700*                               REWRITTEN TO USERS AT END OF JOB.
000800* --------------------------------------------------------------------------
000900 05  SCN-USER-TAB-COUNT              PIC 9(05) COMP.
001000*                                NUMBER OF USER-TAB ENTRIES IN USE
001100 05  SCN-USER-TAB OCCURS 500 TIMES.
001200     10  SCN-USER-TAB-REC.
001300         COPY SCNUSR.
