000100* SCNFCOM.cpy
000200*==========================================================================
000300* HISTORY OF MODIFICATION:
000400* ==========================================================================
000500* SCN0007 RENL29  09/11/2023  - SERIALIZERS CALL COMMUNICATION AREA.
000600*                               FIRST PARAMETER ON CALL "SCNFMT".
000700* --------------------------------------------------------------------------
000800* SCN0044 RENL29  09/08/2024  - WIDEN WK-C-VFMT-OUT-LINE FROM 80 TO 130 -
000900*                               THE TASK VIEW WAS SHORT THREE FIELDS
001000*                               (KIND, GROUP-ID, ASSIGNEE) AND HAD NO
001100*                               ROOM LEFT TO CARRY THEM - REQ#SC-317.
001200* --------------------------------------------------------------------------
001300 01  WK-C-VFMT-RECORD.
001400     05  WK-C-VFMT-FUNCTION          PIC X(08).
001500*                                'TASKVIEW'/'GRUPVIEW'
001600     05  WK-C-VFMT-TASK-IDX          PIC 9(05) COMP.
001700*                                INDEX INTO SCN-TASK-TAB
001800     05  WK-C-VFMT-GROUP-IDX         PIC 9(05) COMP.
001900*                                INDEX INTO SCN-GROUP-TAB
002000     05  WK-C-VFMT-REQ-USER-ID       PIC X(50).
002100*                                REQUESTING USER - GRUPVIEW ROLE
002200     05  WK-C-VFMT-OUT-LINE          PIC X(130).
002300*                                FORMATTED TEXT FOR THE REPORT
002400     05  FILLER                      PIC X(05).
