000100*****************************************************************
000200* SCNUSR.cpy
000300* I-O FORMAT: SCNUSR-RECORD  FROM FILE USERS  OF LIBRARY SCNLIB
000400* STUDYCONNECT MEMBER MASTER - ONE ENTRY PER REGISTERED USER
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* SCN0001 09/11/2023 RENL29  STUDYCONNECT RULE ENGINE - PHASE 1
000900*                            INITIAL VERSION
001000* SCN0014 22/02/2024 ACNFAM  ADD FACULTY FIELD PER REGISTRAR
001100*                            REQUEST - REQ#SC-214
001200*****************************************************************
001300*
001400 05  SCN-USER-RECORD.
001500*                                EXTERNAL IDENTITY ID IS A 36
001600*                                CHARACTER UUID - REMAINDER OF
001700*                                FIELD RESERVED
001800     10  SCN-USER-ID.
001900         15  SCN-USER-ID-VAL        PIC X(36).
002000         15  FILLER                 PIC X(14).
002100*                                USER-ID
002200     10  SCN-USER-USERNAME          PIC X(100).
002300*                                USERNAME
002400     10  SCN-USER-EMAIL             PIC X(150).
002500*                                EMAIL
002600     10  SCN-USER-BIRTHDT           PIC 9(08).
002700*                                BIRTHDAY YYYYMMDD - ZERO = NONE
002800     10  SCN-USER-FACULTY.
002900         15  SCN-USER-FACULTY-VAL   PIC X(94).
003000         15  FILLER                 PIC X(06).
003100*                                FACULTY NAME - SPACES = NONE
